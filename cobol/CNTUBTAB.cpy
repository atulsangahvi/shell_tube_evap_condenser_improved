000100************************************************************* CNT00100
000200*    CNTUBTAB   -  TUBE-SHEET WORKING TABLE                   * CNT00200
000300*    ONE ENTRY PER TUBE, BUILT BY 2400-TUBE-SHEET AND ONLY    * CNT00300
000400*    SUMMARIZED FOR THE REPORT -- THE SEGMENT MARCH AT 2500   * CNT00400
000500*    WORKS FROM THE TUBE COUNT AND ZONE TOTALS ONLY (PR114).  * CNT00500
000600*    06/15/87 RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207) * CNT00600
000700************************************************************* CNT00700
000800 01  CN-TUBE-TABLE.                                            CNT00800
000900     05  CN-TUBE-ENTRY OCCURS 9999 TIMES                       CNT00900
001000                       INDEXED BY CN-TUBE-IDX.                 CNT01000
001100         10  CN-TUBE-X           PIC S9(04)V9(02) COMP-3.       CNT01100
001200         10  CN-TUBE-Y           PIC S9(04)V9(02) COMP-3.       CNT01200
001300         10  CN-TUBE-ROW         PIC 9(03)        COMP.         CNT01300
001400         10  CN-TUBE-ZONE-CODE   PIC X(01).                    CNT01400
001500             88  CN-TUBE-ZONE-DESUP    VALUE 'D'.               CNT01500
001600             88  CN-TUBE-ZONE-COND     VALUE 'K'.               CNT01600
001700             88  CN-TUBE-ZONE-SUBCL    VALUE 'U'.               CNT01700
