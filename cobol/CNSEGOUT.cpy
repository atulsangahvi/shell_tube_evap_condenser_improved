000100************************************************************* CNS00100
000200*    CNSEGOUT   -  SEGMENT DETAIL OUTPUT RECORD               * CNS00200
000300*    ONE ROW PER MARCHED SEGMENT PER DESIGN CASE, WRITTEN BY  * CNS00300
000400*    THE 2500-SEGMENT-MODEL LOGIC IN CNCOND01.                * CNS00400
000500*    06/15/87 RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207) * CNS00500
000600************************************************************* CNS00600
000700 01  CN-SEGD-RECORD.                                           CNS00700
000800     05  CN-SEGD-CASE-ID         PIC X(06).                    CNS00800
000900     05  CN-SEGD-SEG-NO          PIC 9(02).                    CNS00900
001000     05  CN-SEGD-POSITION-M      PIC 9(02)V9(04).               CNS01000
001100     05  CN-SEGD-PHASE-CODE      PIC X(01).                    CNS01100
001200         88  CN-SEGD-SUPERHEAT        VALUE 'S'.                CNS01200
001300         88  CN-SEGD-TWO-PHASE        VALUE 'T'.                CNS01300
001400         88  CN-SEGD-SUBCOOLED        VALUE 'C'.                CNS01400
001500     05  CN-SEGD-QUALITY         PIC V9(04).                   CNS01500
001600     05  CN-SEGD-T-REF           PIC S9(03)V9(02).              CNS01600
001700     05  CN-SEGD-T-REF-OUT       PIC S9(03)V9(02).              CNS01700
001800     05  CN-SEGD-T-WATER-OUT     PIC S9(03)V9(02).              CNS01800
001900     05  CN-SEGD-U-LOCAL         PIC 9(04)V9(01).               CNS01900
002000     05  CN-SEGD-LMTD            PIC S9(03)V9(02).              CNS02000
002100     05  CN-SEGD-AREA-SEG        PIC 9(03)V9(04).               CNS02100
002200     05  CN-SEGD-Q-SEG           PIC 9(07)V9(01).               CNS02200
002300     05  CN-SEGD-Q-CUM           PIC 9(08)V9(01).               CNS02300
002400     05  FILLER                  PIC X(52).                    CNS02400
