000100************************************************************* CNP00100
000200*    CNPROPIN   -  REFRIGERANT PROPERTY WORKING TABLE         * CNP00200
000300*    ONE ENTRY PER REFRIGERANT PER CONDENSING TEMPERATURE,    * CNP00300
000400*    LOADED FROM REFRIG-PROPS AT START-UP (1150-LOAD-REFRIG-  * CNP00400
000500*    PROPS) AND SEARCHED BY REFRIG CODE + T-COND PER CASE.    * CNP00500
000600*    06/15/87 RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207) * CNP00600
000700************************************************************* CNP00700
000800 01  WS-PROP-TABLE.                                             CNP00800
000900     05  CN-PROP-ENTRY OCCURS 200 TIMES                        CNP00900
001000                       INDEXED BY WS-PROP-IDX.                  CNP01000
001100         10  CN-PROP-REFRIG-CODE PIC X(06).                    CNP01100
001200         10  CN-PROP-T-COND      PIC S9(03)V9(02).              CNP01200
001300         10  CN-PROP-P-SAT-KPA   PIC 9(05)V9(01).               CNP01300
001400         10  CN-PROP-CP-VAPOR    PIC 9(01)V9(04).               CNP01400
001500         10  CN-PROP-CP-LIQUID   PIC 9(01)V9(04).               CNP01500
001600         10  CN-PROP-H-FG        PIC 9(04)V9(02).               CNP01600
001700         10  FILLER              PIC X(27).                    CNP01700
