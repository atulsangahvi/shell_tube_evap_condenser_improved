000100************************************************************* CNI00100
000200*    CNCASEIN   -  DESIGN CASE INPUT RECORD                   * CNI00200
000300*    ONE RECORD PER SHELL-AND-TUBE CONDENSER DESIGN CASE.     * CNI00300
000400*    06/15/87 RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207) * CNI00400
000500************************************************************* CNI00500
000600 01  CN-CASE-RECORD.                                           CNI00600
000700     05  CN-CASE-ID              PIC X(06).                    CNI00700
000800     05  CN-REFRIG-CODE          PIC X(06).                    CNI00800
000900     05  CN-M-DOT-REF            PIC 9(02)V9(04).               CNI00900
001000     05  CN-T-REF-IN             PIC S9(03)V9(02).              CNI01000
001100     05  CN-T-COND               PIC S9(03)V9(02).              CNI01100
001200     05  CN-SUBCOOL-REQ          PIC 9(02)V9(02).               CNI01200
001300     05  CN-T-WATER-IN           PIC S9(03)V9(02).              CNI01300
001400     05  CN-M-DOT-WATER          PIC 9(03)V9(03).               CNI01400
001500     05  CN-CP-WATER             PIC 9(01)V9(04).               CNI01500
001600     05  CN-N-TUBES              PIC 9(04).                    CNI01600
001700     05  CN-TUBE-LEN             PIC 9(02)V9(02).               CNI01700
001800     05  CN-TUBE-SIZE            PIC X(04).                    CNI01800
001900     05  CN-TUBE-ID-MM           PIC 9(02)V9(02).               CNI01900
002000     05  CN-TUBE-K               PIC 9(03)V9(01).               CNI02000
002100     05  CN-LAYOUT-CODE          PIC X(01).                    CNI02100
002200         88  CN-LAYOUT-TRIANGULAR     VALUE 'T'.                CNI02200
002300         88  CN-LAYOUT-SQUARE         VALUE 'S'.                CNI02300
002400     05  CN-N-SEGMENTS           PIC 9(02).                    CNI02400
002500     05  FILLER                  PIC X(09).                    CNI02500
