000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CNCOND01.
000300 AUTHOR. R L HARTWELL.
000400 INSTALLATION. THERMAL EQUIPMENT DIV - CORPORATE DATA CTR.
000500 DATE-WRITTEN. 06/1987.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*                                                          
      *
001000*A    ABSTRACT..                                           
      *
001100*  DXCOND BATCH COMPUTES SHELL-AND-TUBE DX REFRIGERANT CONDENSER *
001200*  PERFORMANCE FOR A FILE OF DESIGN CASES.  FOR EACH CASE THE    *
001300*  PROGRAM SPLITS THE REQUIRED DUTY INTO DESUPERHEAT, CONDENSING *
001400*  AND SUBCOOLING ZONES, LAYS OUT THE TUBE SHEET, MARCHES THE    *
001500*  TUBE LENGTH SEGMENT BY SEGMENT COMPUTING LOCAL U AND LMTD,    *
001600*  AND GRADES THE ADEQUACY OF THE SUBCOOLING ZONE.  OUTPUT IS A  *
001700*  SEGMENT DETAIL FILE AND A PRINTED CASE SUMMARY REPORT.  
      *
001800*                                                          
      *
001900*J    JCL..                                                
      *
002000*                                                          
      *
002100* //CNCOND01 EXEC PGM=CNCOND01                             
      *
002200* //STEPLIB  DD DISP=SHR,DSN=T54.PRODLIB.LOADLIB           
      *
002300* //SYSOUT   DD SYSOUT=*                                   
      *
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES                          
      *
002500* //CASEIN   DD DISP=SHR,DSN=T54.ENGR.DXCOND.CASEIN         
      *
002600* //PROPIN   DD DISP=SHR,DSN=T54.ENGR.DXCOND.PROPIN         
      *
002700* //SEGOUT   DD DSN=T54.ENGR.DXCOND.SEGOUT,                
      *
002800* //            DISP=(,CATLG,CATLG),                        
      *
002900* //            UNIT=USER,                                  
      *
003000* //            SPACE=(CYL,(25,10),RLSE),                   
      *
003100* //            DCB=(RECFM=FB,LRECL=120,BLKSIZE=0)          
      *
003200* //RPTOUT   DD SYSOUT=*,                                   
      *
003300* //            DCB=(RECFM=FBA,LRECL=133,BLKSIZE=0)          
      *
003400* //SYSIPT   DD DUMMY                                       
      *
003500* //*                                                        
      *
003600*                                                          
      *
003700*P    ENTRY PARAMETERS..                                   
      *
003800*     NONE.                                                
      *
003900*                                                          
      *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                    
      *
004100*     I/O ERROR ON ANY FILE - SEE EOJ9900-ABEND.           
      *
004200*     MISSING REFRIGERANT PROPERTY ROW FOR A CASE IS NOT AN
      *
004300*     ABEND -- THE CASE IS SKIPPED AND AN ERROR LINE IS WRITTEN  *
004400*     TO THE REPORT (SEE 2230-CASE-ERROR-SKIP).            
      *
004500*                                                          
      *
004600*C    ELEMENTS INVOKED BY THIS ELEMENT..                   
      *
004700*     NONE -- ALL PROCESSING IS IN-LINE.  THIS PROGRAM DOES NOT  *
004800*     CALL CKVSAMIO OR ANY OTHER SHOP SUBROUTINE; ALL FOUR FILES *
004900*     ARE PLAIN SEQUENTIAL.                                
      *
005000*                                                          
      *
005100*U    USER CONSTANTS AND TABLES REFERENCED..               
      *
005200*     WS-TUBE-OD-TABLE  -- NOMINAL TUBE SIZE TO OD(MM) LOOKUP    *
005300*     WS-ZONE-CONST-TABLE -- FIXED U/LMTD START COEFFICIENTS     *
005400*                                                          
      *
005500************************************************************
005600*                     MAINTENANCE HISTORY                  
      *
005700************************************************************
005800*    06/15/87  RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207). *
005900*    11/02/87  RLH  CORRECTED TRIANGULAR ROW COUNT DIVISOR --    *
006000*                    WAS USING .75, SPEC CALLS FOR .866 (PR114). *
006100*    04/19/88  DKP  ADDED SUBCOOL PINCH CHECK (RULE A6) PER
      *
006200*                    ENGINEERING REQUEST EC-0229.          
      *
006300*    09/07/88  RLH  TUBES-PER-ROW WAS NOT BEING FLOORED TO A     *
006400*                    MINIMUM OF 1 -- ZERO DIVIDE ON SMALL CASES  *
006500*                    (PR141).                              
      *
006600*    02/14/89  MTS  ZONE PERCENTAGE ON REPORT ROUNDING WRONG --  *
006700*                    CHANGED TO ROUNDED COMPUTE (PR166).   
      *
006800*    07/30/90  DKP  ADDED GRAND TOTAL LINE AT END OF RUN PER     *
006900*                    ENGINEERING MANAGER REQUEST.          
      *
007000*    01/11/91  RLH  SEGMENT AREA WAS USING TUBE ID INSTEAD OF    *
007100*                    OD FOR OUTSIDE SURFACE -- RULE S5 (PR203).  *
007200*    05/22/92  MTS  ADDED SQUARE PITCH LAYOUT SUPPORT (RULE T2)  *
007300*                    PER REQUEST FROM HEAT EXCHANGER GROUP.
      *
007400*    10/04/93  DKP  DESUPERHEAT U COEFFICIENT TABLE ENTRY WAS    *
007500*                    TRANSPOSED WITH CONDENSING ENTRY (PR241).   *
007600*    03/18/94  RLH  ADDED CASE-LEVEL SKIP FOR MISSING REFRIGERANT*
007700*                    PROPERTY ROW INSTEAD OF ABENDING (EC-0344). *
007800*    08/09/95  MTS  WIDENED CN-N-TUBES TO 4 DIGITS -- LARGER     *
007900*                    CONDENSERS NOW COMING THROUGH FROM THE NEW  *
008000*                    PROCESS GROUP (PR277).                
      *
008100*    06/02/97  DKP  SUBCOOL SEVERITY TEXT WAS LEFT-TRUNCATED ON  *
008200*                    REPORT LINE -- FIELD WIDENED (PR301). 
      *
008300*    11/23/98  RLH  YEAR 2000 REMEDIATION - 2-DIGIT CENTURY
      *
008400*                    WINDOWING ADDED TO WORK DATE FIELDS. NO     *
008500*                    CASE DATA FIELDS ARE AFFECTED (Y2K-0091).   *
008600*    02/09/99  RLH  Y2K REMEDIATION SIGNED OFF BY QA (Y2K-0091). *
008700*    07/14/01  MTS  TWO-PHASE LMTD COULD DIVIDE BY ZERO WHEN     *
008800*                    DT1 EQUALED DT2 -- ADDED EQUAL-DELTA BRANCH *
008900*                    TO RULE S6 (PR339).                   
      *
009000*    03/02/04  DKP  ADDED WARNING LINE TO REPORT FOR ROWS-EST    *
009100*                    VS ACTUAL ROW COUNT MISMATCH (EC-0412).     *
009200*    08/19/05  RLH  TRIANGULAR ROW BUILDER (2411/2412) WAS 
      *
009300*                    STOPPING ONE COLUMN TOO LATE -- LOADED ONE  *
009400*                    EXTRA TUBE PER ROW VS THE SQUARE-LAYOUT     *
009500*                    TWIN.  BOUND CHANGED TO MATCH (PR358).
      *
009600************************************************************
009700 EJECT
009800 ENVIRONMENT DIVISION.
      *************************************************************
      *    CONFIGURATION -- SAME 3090 PAIR THIS SHOP RUNS ALL THE     *
      *    ENGINEERING BATCH ON.  UPSI-0 IS THE OPERATOR-SET RERUN    *
      *    SWITCH (SEE JCL // EXEC PARM CARD) -- NOT CURRENTLY TESTED *
      *    ANYWHERE IN THIS PROGRAM, CARRIED FOR FUTURE USE.    
      *
      *************************************************************
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-3090.
010100 OBJECT-COMPUTER. IBM-3090.
010200 SPECIAL-NAMES.
010300    C01 IS TOP-OF-FORM
010400    CLASS DX-NUMERIC IS '0' THRU '9'
010500    UPSI-0 ON STATUS IS CNC-RERUN-SWITCH
010600    UPSI-0 OFF STATUS IS CNC-NORMAL-SWITCH.
      *************************************************************
      *    FOUR SEQUENTIAL FILES, ALL FIXED-BLOCK -- TWO INPUT  
      *
      *    (DESIGN CASES, REFRIGERANT PROPERTIES), TWO OUTPUT   
      *
      *    (SEGMENT DETAIL, PRINTED REPORT).  EACH CARRIES ITS OWN    *
      *    FILE-STATUS FIELD SO 1100-OPEN-FILES AND EVERY READ/WRITE  *
      *    CAN TEST FOR TROUBLE WITHOUT A SHARED STATUS FIELD MASKING *
      *    WHICH FILE ACTUALLY FAILED.                          
      *
      *************************************************************
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900    SELECT DESIGN-CASES  ASSIGN TO CASEIN
011000        ORGANIZATION IS SEQUENTIAL
011100        FILE STATUS IS WS-CASEIN-STATUS.
011200    SELECT REFRIG-PROPS  ASSIGN TO PROPIN
011300        ORGANIZATION IS SEQUENTIAL
011400        FILE STATUS IS WS-PROPIN-STATUS.
011500    SELECT SEGMENT-OUT   ASSIGN TO SEGOUT
011600        ORGANIZATION IS SEQUENTIAL
011700        FILE STATUS IS WS-SEGOUT-STATUS.
011800    SELECT REPORT-OUT    ASSIGN TO RPTOUT
011900        ORGANIZATION IS SEQUENTIAL
012000        FILE STATUS IS WS-RPTOUT-STATUS.
012100 EJECT
012200 DATA DIVISION.
012300 FILE SECTION.
      *************************************************************
      *    CASEIN-REC IS REDEFINED AS CN-CASE-RECORD (SEE CNCASEIN    *
      *    COPYBOOK BELOW) IMMEDIATELY AFTER THE READ -- THE FD 
      *
      *    RECORD ITSELF STAYS A PLAIN PIC X SO THE READ STATEMENT    *
      *    NEVER HAS TO CARE ABOUT THE CASE LAYOUT'S FIELD BREAKS.    *
      *************************************************************
012400 FD  DESIGN-CASES
012500    RECORDING MODE IS F
012600    LABEL RECORDS ARE STANDARD
012700    BLOCK CONTAINS 0 RECORDS.
012800 01  CASEIN-REC                 PIC X(80).
      *    60-BYTE REFRIGERANT PROPERTY ROW -- ONE ROW PER REFRIGERANT
      *    CODE PER CONDENSING TEMPERATURE, LOADED ENTIRELY INTO
      *    WS-PROP-TABLE AT START-UP (SEE 1150-LOAD-REFRIG-PROPS).
012900 FD  REFRIG-PROPS
013000    RECORDING MODE IS F
013100    LABEL RECORDS ARE STANDARD
013200    BLOCK CONTAINS 0 RECORDS.
013300 01  PROPIN-REC                 PIC X(60).
      *    120-BYTE SEGMENT DETAIL ROW -- ONE PER TUBE-LENGTH SEGMENT
      *    PER CASE, WRITTEN BY 2527-WRITE-SEGMENT-DETAIL.  DOWNSTREAM
      *    PLOTTING/REVIEW JOBS READ THIS FILE DIRECTLY, SO THE LAYOUT
      *    IN CNSEGOUT IS NOT TO BE RESEQUENCED WITHOUT A TICKET.
013400 FD  SEGMENT-OUT
013500    RECORDING MODE IS F
013600    LABEL RECORDS ARE STANDARD
013700    BLOCK CONTAINS 0 RECORDS.
013800 01  SEGOUT-REC                 PIC X(120).
      *    STANDARD 132-COLUMN PRINT LINE WITH LEADING CARRIAGE-
      *    CONTROL BYTE (C01 = TOP-OF-FORM, SPACE = SINGLE SPACE) --
      *    THE SAME CONVENTION AS EVERY OTHER PRINT FILE IN THIS SHOP.
013900 FD  REPORT-OUT
014000    RECORDING MODE IS F
014100    LABEL RECORDS ARE STANDARD
014200    BLOCK CONTAINS 0 RECORDS.
014300 01  RPTOUT-REC.
014400    05  RPT-CTL-CHAR            PIC X(01).
014500    05  RPT-PRINT-LINE          PIC X(132).
014600 EJECT
014700 WORKING-STORAGE SECTION.
014800 01  FILLER                  PIC X(32)
014900        VALUE 'CNCOND01 WORKING STORAGE BEGINS'.
015000************************************************************
015100*    STANDALONE SCRATCH COUNTERS -- NOT PART OF ANY RECORD   
      *
015200*    OR WORK AREA, SO THEY SIT AT 77-LEVEL PER THE SHOP'S OWN
      *
015300*    OLDER STANDARDS (SEE NYVULOWN/PGM3 COPYBOOKS).  KEPT AS 
      *
015400*    PLAIN COMP -- THEY ARE COUNTS, NOT PACKED MONEY FIELDS. 
      *
015500************************************************************
015600 77  WS-WARN-CNT              PIC S9(01) COMP     VALUE 0.
015700 77  WS-PROP-TABLE-CNT        PIC S9(04) COMP     VALUE 0.
015800************************************************************
015900*    FILE STATUS / SWITCHES                                
      *
016000************************************************************
016100 01  WS-SWITCHES-AREA.
      *                  FILE STATUS KEYS -- CHECKED AFTER EVERY OPEN/READ/
      *                  WRITE/CLOSE.  NOT 88-LEVELED DOWN TO EVERY VSAM
      *                  RETURN CODE SINCE ALL FOUR FILES ARE PLAIN QSAM.
016200    05  WS-CASEIN-STATUS         PIC X(02).
016300        88  CASEIN-OK                VALUE '00'.
016400        88  CASEIN-EOF                VALUE '10'.
016500    05  WS-PROPIN-STATUS         PIC X(02).
016600        88  PROPIN-OK                 VALUE '00'.
016700        88  PROPIN-EOF                VALUE '10'.
016800    05  WS-SEGOUT-STATUS         PIC X(02).
016900        88  SEGOUT-OK                 VALUE '00'.
017000    05  WS-RPTOUT-STATUS         PIC X(02).
017100        88  RPTOUT-OK                 VALUE '00'.
      *                  MAIN READ LOOP CONTROL.
017200    05  WS-EOF-SW                PIC X(01).
017300        88  END-OF-CASES              VALUE 'Y'.
      *                  SET BY 2220-FIND-REFRIG-PROPS, TESTED BY THE
      *                  CALLING PARAGRAPH TO DECIDE SKIP VS PROCESS.
017400    05  WS-PROPS-SW              PIC X(01).
017500        88  PROPS-FOUND               VALUE 'Y'.
017600        88  PROPS-NOT-FOUND           VALUE 'N'.
      *                  ZONE-PRESENCE SWITCHES -- A CASE MAY LEGITIMATELY
      *                  HAVE NO DESUPERHEAT OR NO SUBCOOL REQUIREMENT
      *                  (RULE Z3/Z4); THE REPORT AND STATS PARAGRAPHS
      *                  NEED TO KNOW WHICH ZONES ACTUALLY RAN.
017700    05  WS-SUBCL-PRESENT-SW      PIC X(01).
017800        88  SUBCL-ZONE-PRESENT        VALUE 'Y'.
017900        88  SUBCL-ZONE-ABSENT         VALUE 'N'.
018000    05  WS-SUBCL-FIRST-SW        PIC X(01).
018100        88  SUBCL-FIRST-SEEN          VALUE 'Y'.
018200    05  WS-SUPHT-PRESENT-SW      PIC X(01).
018300        88  SUPHT-ZONE-PRESENT        VALUE 'Y'.
018400    05  WS-TWOPH-PRESENT-SW      PIC X(01).
018500        88  TWOPH-ZONE-PRESENT        VALUE 'Y'.
      *                  SUBCOOL ADEQUACY GRADE, RULE A5 -- SET BY
      *                  2630-GRADE-AREA-ADEQUACY, PRINTED AT
      *                  2770-WRITE-SUBAREA.
018600    05  WS-ADEQUATE-SW           PIC X(01).
018700        88  SUBCOOL-ADEQUATE          VALUE 'Y'.
018800    05  WS-AREA-ADEQUATE-SW      PIC X(01).
018900        88  AREA-IS-ADEQUATE          VALUE 'Y'.
019000    05  FILLER                   PIC X(02).
019100************************************************************
019200*    RUN COUNTERS                                          
      *
019300************************************************************
019400 01  WS-COUNTERS-AREA.
      *        RUN TOTALS DISPLAYED TO THE OPERATOR CONSOLE AND
      *        PRINTED ON THE GRAND-TOTAL LINE BY EOJ9000-CLOSE-
      *        FILES.  PLAIN COMP -- THESE ARE EVENT COUNTS, NOT
      *        PACKED AMOUNTS.
019500    05  WS-CASES-READ-CNT        PIC S9(07) COMP     VALUE 0.
019600    05  WS-CASES-PROC-CNT        PIC S9(07) COMP     VALUE 0.
019700    05  WS-CASES-SKIP-CNT        PIC S9(07) COMP     VALUE 0.
019800    05  WS-SEGS-WRITTEN-CNT      PIC S9(07) COMP     VALUE 0.
      *        GRAND TOTAL DUTY ACROSS ALL CASES PROCESSED THIS RUN
      *        (ADDED 07/30/90 PER ENGINEERING MANAGER REQUEST) --
      *        A MONEY-STYLE PACKED FIELD, SO IT STAYS COMP-3.
019900    05  WS-GRAND-Q-TOTAL         PIC S9(09)V9(02) COMP-3 VALUE 0.
020000    05  FILLER                   PIC X(01).
020100************************************************************
020200*    CURRENT DATE WORK AREA (Y2K WINDOWED - SEE CHANGE LOG) 
      *
020300************************************************************
020400 01  WS-CURRENT-DATE-AREA.
      *        PULLED FROM THE SYSTEM CLOCK ONCE AT 1000-INITIALIZATION
      *        AND STAMPED ON THE REPORT HEADING LINE ONLY -- NOT USED
      *        IN ANY BUSINESS COMPUTATION, SO THE WINDOWING BELOW
      *        WAS A COSMETIC Y2K FIX, NOT A DATA-INTEGRITY ONE.
020500    05  WS-CURR-DATE.
020600        10  WS-CURR-YY           PIC 9(02).
020700        10  WS-CURR-MM           PIC 9(02).
020800        10  WS-CURR-DD           PIC 9(02).
020900    05  WS-CURR-CCYY-WORK        PIC 9(04).
021000    05  WS-CURR-CCYY-PARTS REDEFINES WS-CURR-CCYY-WORK.
021100        10  WS-CURR-CC           PIC 9(02).
021200        10  WS-CURR-YY-PART      PIC 9(02).
021300    05  FILLER                   PIC X(01).
021400************************************************************
021500*    REFRIGERANT PROPERTY TABLE -- LOADED AT START-UP FROM  
      *
021600*    REFRIG-PROPS, SEARCHED PER CASE ON CODE + T-COND       
      *
021700************************************************************
021800 COPY CNPROPIN.
021900 EJECT
022000 COPY CNTUBTAB.
022100 EJECT
022200************************************************************
022300*    TUBE-SIZE TO OD(MM) LOOKUP -- OLD-STYLE LITERAL TABLE. 
      *
022400*    REDEFINED BELOW AS NINE 8-BYTE ENTRIES, SIZE CODE + OD.
      *
022500*    KEEP IN SYNC WITH SPEC SHEET ENG-4471 IF SIZES CHANGE. 
      *
022600************************************************************
022700 01  WS-TUBE-OD-LITERAL.
      *        72 BYTES, NINE 8-BYTE ENTRIES PACKED END TO END --
      *        4-BYTE SIZE CODE + 4-BYTE OD IN MM (2 DEC).  THE SHOP
      *        HAS ALWAYS CODED SMALL FIXED LOOKUPS THIS WAY RATHER
      *        THAN AS A LOADED FILE -- SEE WS-ZONE-CONST-LITERAL
      *        BELOW FOR THE SAME TRICK ON A SMALLER TABLE.
022800    05  FILLER                   PIC X(36) VALUE
022900            '025006350375095305001270062515880750'.
023000    05  FILLER                   PIC X(36) VALUE
023100            '190510002540125031751500381020005080'.
023200 01  WS-TUBE-OD-TABLE REDEFINES WS-TUBE-OD-LITERAL.
023300    05  WS-TOD-ENTRY OCCURS 9 TIMES INDEXED BY WS-TOD-IDX.
023400        10  WS-TOD-SIZE-CODE     PIC X(04).
023500        10  WS-TOD-OD-MM         PIC 9(02)V9(02).
023600 EJECT
023700************************************************************
023800*    FIXED ZONE COEFFICIENTS (RULE Z5) -- ASSUMED U / LMTD  
      *
023900*    VALUES FOR THE ROW-COUNT ESTIMATE.  ONE ENTRY PER ZONE,
      *
024000*    DESUP / COND / SUBCOOL, IN THAT ORDER.                 
      *
024100************************************************************
024200 01  WS-ZONE-CONST-LITERAL.
      *        24 BYTES, THREE 8-BYTE ENTRIES: DESUP, COND, SUBCOOL
      *        IN THAT FIXED ORDER (WS-ZC-IDX 1/2/3) -- 4-BYTE U
      *        ASSUMED PLUS 4-BYTE LMTD ASSUMED, BOTH WHOLE NUMBERS.
      *        ENTRY 2 (COND) WAS TRANSPOSED WITH ENTRY 1 (DESUP)
      *        FOR SIX YEARS UNTIL PR241 CAUGHT IT -- DOUBLE CHECK
      *        THE ORDER BEFORE TOUCHING THIS LITERAL AGAIN.
024300    05  FILLER                   PIC X(24) VALUE
024400            '080000081500001012000006'.
024500 01  WS-ZONE-CONST-TABLE REDEFINES WS-ZONE-CONST-LITERAL.
024600    05  WS-ZC-ENTRY OCCURS 3 TIMES INDEXED BY WS-ZC-IDX.
024700        10  WS-ZC-U-ASSUMED      PIC 9(04).
024800        10  WS-ZC-LMTD-ASSUMED   PIC 9(04).
024900 EJECT
025000************************************************************
025100*    SQUARE ROOT / CEILING / NATURAL LOG SCRATCH AREA --    
      *
025200*    SHARED GENERAL PURPOSE ROUTINES, SEE PARAGRAPHS 9100-9399.   *
025300************************************************************
025400 01  WS-MATH-WORK-AREA.
      *        NEWTON-RAPHSON SQUARE ROOT SCRATCH, PARAGRAPH 9100-9199.
      *        WS-SQRT-ITER CAPS THE LOOP AT 20 PASSES (9110-SQRT-
      *        ITERATE) SO A PATHOLOGICAL INPUT CANNOT HANG THE RUN.
025500    05  WS-SQRT-X                PIC S9(07)V9(06) COMP-3.
025600    05  WS-SQRT-R                PIC S9(07)V9(06) COMP-3.
025700    05  WS-SQRT-PREV             PIC S9(07)V9(06) COMP-3.
025800    05  WS-SQRT-ITER             PIC S9(02) COMP.
      *        CEILING-TO-INTEGER SCRATCH, PARAGRAPH 9200-9299 --
      *        TRUNCATES VIA MOVE TO AN INTEGER FIELD THEN BUMPS BY
      *        ONE IF THE REMAINDER WAS NON-ZERO.  USED TO ROUND THE
      *        ROW-COUNT ESTIMATE (RULE G1) UP, NEVER DOWN.
025900    05  WS-CEIL-X                PIC S9(07)V9(06) COMP-3.
026000    05  WS-CEIL-TRUNC            PIC S9(07)       COMP.
026100    05  WS-CEIL-CHECK            PIC S9(07)V9(06) COMP-3.
026200    05  WS-CEIL-R                PIC S9(07)       COMP.
      *        NATURAL LOG SCRATCH, PARAGRAPH 9300-9399 -- TAYLOR
      *        SERIES ON LN(1+Z) AFTER RANGE-REDUCING X TOWARD 1.0.
      *        WS-LN-K IS THE SERIES TERM COUNTER, CAPPED AT 20 TERMS
      *        (9310-LN-SERIES-TERM); EVERYTHING ELSE HERE IS A
      *        FRACTIONAL INTERMEDIATE AND STAYS PACKED.
026300    05  WS-LN-X                  PIC S9(05)V9(06) COMP-3.
026400    05  WS-LN-Z                  PIC S9(05)V9(06) COMP-3.
026500    05  WS-LN-ZSQ                PIC S9(05)V9(06) COMP-3.
026600    05  WS-LN-ZPOW               PIC S9(05)V9(06) COMP-3.
026700    05  WS-LN-TERM               PIC S9(05)V9(06) COMP-3.
026800    05  WS-LN-SUM                PIC S9(05)V9(06) COMP-3.
026900    05  WS-LN-K                  PIC S9(02) COMP.
027000    05  WS-LN-RESULT             PIC S9(05)V9(06) COMP-3.
027100    05  FILLER                   PIC X(01).
027200 EJECT
027300************************************************************
027400*    CURRENT DESIGN CASE / PROPERTY / OUTPUT RECORD LAYOUTS 
      *
027500************************************************************
027600 COPY CNCASEIN.
027700 EJECT
027800 COPY CNSEGOUT.
027900 EJECT
028000 COPY CNRPTLIN.
028100 EJECT
028200************************************************************
028300*    ZONE-REQ / GEOMETRY WORK FIELDS (RULES Z1-Z6, G1-G2)   
      *
028400************************************************************
028500 01  WS-ZONEREQ-WORK-AREA.
      *        SET BY 2300-ZONE-REQ FROM THE CASE RECORD.  WS-T-
      *        SUPERHEAT AND THE THREE WS-Q-xxxx DUTY SPLITS (RULES
      *        Z1-Z3) ARE FRACTIONAL/MONEY-LIKE AND STAY COMP-3.
028600    05  WS-T-SUPERHEAT           PIC S9(03)V9(04) COMP-3.
028700    05  WS-Q-DESUP               PIC S9(09)V9(02) COMP-3.
028800    05  WS-Q-COND                PIC S9(09)V9(02) COMP-3.
028900    05  WS-Q-SUBCOOL             PIC S9(09)V9(02) COMP-3.
029000    05  WS-Q-TOTAL               PIC S9(09)V9(02) COMP-3.
      *        TUBE OD/ID CONVERTED FROM THE LOOKUP TABLE TO METRES
      *        FOR THE AREA-PER-ROW CALCULATION BELOW (RULE G1).
029100    05  WS-OD-MM                 PIC 9(02)V9(02)  COMP-3.
029200    05  WS-OD-M                  PIC 9(01)V9(06)  COMP-3.
029300    05  WS-ID-M                  PIC 9(01)V9(06)  COMP-3.
029400    05  WS-PITCH-MM              PIC 9(03)V9(02)  COMP-3.
      *        ROW-COUNT ESTIMATE (RULE G1/G2) -- A WHOLE-NUMBER
      *        CEILING RESULT, SO WS-N-ROWS-EST IS PLAIN COMP LIKE
      *        ANY OTHER TUBE-SHEET COUNT.  THE PER-ZONE ROW SPLITS
      *        BELOW (DESUP/COND/SUBCL) FOLLOW THE SAME RULE.
029500    05  WS-N-ROWS-EST            PIC S9(04)       COMP.
029600    05  WS-TUBES-PER-ROW-EST     PIC S9(05)V9(04) COMP-3.
029700    05  WS-A-ROW                 PIC S9(07)V9(04) COMP-3.
029800    05  WS-ROWS-DESUP            PIC S9(04)       COMP.
029900    05  WS-ROWS-COND             PIC S9(04)       COMP.
030000    05  WS-ROWS-SUBCL            PIC S9(04)       COMP.
030100    05  WS-ROWS-REQ-TMP          PIC S9(07)V9(06) COMP-3.
030200    05  FILLER                   PIC X(01).
030300 EJECT
030400************************************************************
030500*    TUBE-SHEET WORK FIELDS (RULES T1-T5)                   
      *
030600************************************************************
030700 01  WS-TUBESHEET-WORK-AREA.
      *        2400-TUBE-SHEET'S DRIVING COUNTERS -- N-ROWS AND
      *        TUBES-PER-ROW ARE THE LAYOUT TARGETS FROM RULE T1/T2,
      *        ROW-IDX/COL-IDX WALK THE GENERATION LOOPS AT 2410-2429,
      *        TUBE-CNT IS THE RUNNING TOTAL CHECKED AGAINST CN-
      *        N-TUBES SO THE LOOPS NEVER OVERRUN THE TUBE COUNT.
      *        ALL PLAIN COMP -- NOTHING HERE CARRIES A DECIMAL.
030800    05  WS-N-ROWS                PIC S9(04)       COMP.
030900    05  WS-TUBES-PER-ROW         PIC S9(04)       COMP.
031000    05  WS-ROW-IDX               PIC S9(04)       COMP.
031100    05  WS-COL-IDX               PIC S9(04)       COMP.
031200    05  WS-ROW-MOD2              PIC S9(02)       COMP.
031300    05  WS-DIV-QUOT              PIC S9(04)       COMP.
031400    05  WS-TUBE-CNT              PIC S9(04)       COMP.
031500    05  WS-TUBE-X-WORK           PIC S9(05)V9(02) COMP-3.
031600    05  WS-TUBE-Y-WORK           PIC S9(05)V9(02) COMP-3.
      *        ROW BOUNDARIES BETWEEN ZONES (RULE T3/T4) AND THE
      *        RUNNING PER-ZONE TUBE COUNTS TALLIED AT 2440-2449.
031700    05  WS-R-DESUP               PIC S9(04)       COMP.
031800    05  WS-R-COND                PIC S9(04)       COMP.
031900    05  WS-R-SUB                 PIC S9(04)       COMP.
032000    05  WS-ZONE-CNT-D            PIC S9(04)       COMP.
032100    05  WS-ZONE-CNT-K            PIC S9(04)       COMP.
032200    05  WS-ZONE-CNT-U            PIC S9(04)       COMP.
      *        PERCENT OF TUBE COUNT IN EACH ZONE, PRINTED ON THE
      *        REPORT ROW LINE -- ROUNDED COMPUTE SINCE PR166.
032300    05  WS-ZONE-PCT-D            PIC S9(03)V9(02) COMP-3.
032400    05  WS-ZONE-PCT-K            PIC S9(03)V9(02) COMP-3.
032500    05  WS-ZONE-PCT-U            PIC S9(03)V9(02) COMP-3.
032600    05  FILLER                   PIC X(01).
032700 EJECT
032800************************************************************
032900*    SEGMENT MARCH WORK FIELDS (RULES S1-S9, U1)            
      *
033000************************************************************
033100 01  WS-SEGMARCH-WORK-AREA.
      *        WS-SEG-NO IS THE ONLY PURE COUNTER IN THIS GROUP --
      *        IT NUMBERS SUCCESSIVE TUBE-LENGTH SEGMENTS AS 2500-
      *        SEGMENT-MODEL MARCHES DOWN THE TUBE (RULE S1), AND
      *        IS WRITTEN AS-IS TO CN-SEG-NO ON SEGMENT-OUT.  EVERY
      *        OTHER FIELD BELOW IS A PHYSICAL QUANTITY (LENGTH,
      *        TEMPERATURE, ENTHALPY, U, LMTD, AREA, DUTY) AND STAYS
      *        PACKED COMP-3 AS THE SHOP HAS ALWAYS CARRIED THEM.
033200    05  WS-SEG-NO                PIC S9(02)       COMP.
033300    05  WS-L-SEG                 PIC S9(03)V9(04) COMP-3.
033400    05  WS-T-REF                 PIC S9(05)V9(04) COMP-3.
033500    05  WS-T-WATER               PIC S9(05)V9(04) COMP-3.
033600    05  WS-H-F                   PIC S9(05)V9(04) COMP-3.
033700    05  WS-H-G                   PIC S9(05)V9(04) COMP-3.
033800    05  WS-H-REF                 PIC S9(05)V9(04) COMP-3.
033900    05  WS-H-FLOOR               PIC S9(05)V9(04) COMP-3.
034000    05  WS-C-WATER               PIC S9(07)V9(04) COMP-3.
      *        WS-PHASE-CODE DRIVES THE S-CURVE BRANCH AT 2521-
      *        CLASSIFY-PHASE -- SUPERHEAT UNTIL QUALITY HITS 1.0, TWO-
      *        PHASE UNTIL QUALITY HITS 0.0, SUBCOOLED AFTER.
034100    05  WS-PHASE-CODE            PIC X(01).
034200        88  PHASE-SUPERHEAT          VALUE 'S'.
034300        88  PHASE-TWO-PHASE          VALUE 'T'.
034400        88  PHASE-SUBCOOLED          VALUE 'C'.
034500    05  WS-QUALITY               PIC S9(01)V9(04) COMP-3.
      *        LOCAL TUBE-SIDE / SHELL-SIDE COEFFICIENTS (RULE U1).
      *        WS-H-SHELL IS A FIXED ASSUMPTION, NOT COMPUTED --
      *        3000 W/M2K FOR A FLOODED DX SHELL, PER THE ORIGINAL
      *        DESIGN NOTE FROM THE HEAT EXCHANGER GROUP.
034600    05  WS-H-TUBE                PIC S9(05)       COMP-3.
034700    05  WS-H-SHELL               PIC S9(05)       COMP-3 VALUE 3000.
034800    05  WS-U-LOCAL               PIC S9(05)V9(04) COMP-3.
034900    05  WS-LMTD                  PIC S9(05)V9(04) COMP-3.
035000    05  WS-AREA-SEG              PIC S9(05)V9(06) COMP-3.
035100    05  WS-Q-SEG                 PIC S9(09)V9(04) COMP-3.
035200    05  WS-Q-CUM                 PIC S9(11)V9(04) COMP-3.
035300    05  WS-T-REF-OUT-EST         PIC S9(05)V9(04) COMP-3.
035400    05  WS-T-WATER-OUT-EST       PIC S9(05)V9(04) COMP-3.
      *        DT1/DT2 ARE THE LMTD END DIFFERENCES -- RULE S6 BRANCHES
      *        TO A SEPARATE EQUAL-DELTA PATH WHEN THESE MATCH, SINCE
      *        THE STANDARD LOG-MEAN FORMULA DIVIDES BY LN(DT1/DT2).
035500    05  WS-DT1                   PIC S9(05)V9(04) COMP-3.
035600    05  WS-DT2                   PIC S9(05)V9(04) COMP-3.
035700    05  WS-CP-EFF                PIC S9(01)V9(04) COMP-3.
035800    05  WS-SEG-POSITION          PIC S9(03)V9(04) COMP-3.
035900    05  WS-T-REF-ENTER           PIC S9(05)V9(04) COMP-3.
036000    05  WS-T-WATER-ENTER         PIC S9(05)V9(04) COMP-3.
036100    05  WS-DT-DIFF               PIC S9(05)V9(04) COMP-3.
036200    05  FILLER                   PIC X(01).
036300 EJECT
036400************************************************************
036500*    ZONE BOUNDARY ACCUMULATORS (RULE S8) -- ONE GROUP PER PHASE, *
036600*    NOT A TABLE, TO MATCH THE WAY EVERYTHING ELSE IN THIS SHOP   *
036700*    NAMES EACH CONDITION SEPARATELY.                       
      *
036800************************************************************
036900 01  WS-ZONE-SUPHT-STATS.
      *        SEG-CNT/FIRST-SEG/LAST-SEG ARE SEGMENT NUMBERS, SAME
      *        CLASS AS WS-SEG-NO ABOVE, SO THEY TOO ARE PLAIN COMP;
      *        THE SUM/AVG FIELDS BELOW ARE PHYSICAL TOTALS AND
      *        AVERAGES CARRIED FORWARD FOR THE ZONE SUMMARY LINE
      *        (2740-WRITE-ZONES) AND STAY COMP-3.
037000    05  WS-ZNS-SEG-CNT           PIC S9(02)       COMP   VALUE 0.
037100    05  WS-ZNS-FIRST-SEG         PIC S9(02)       COMP   VALUE 0.
037200    05  WS-ZNS-LAST-SEG          PIC S9(02)       COMP   VALUE 0.
037300    05  WS-ZNS-SUM-LEN           PIC S9(05)V9(04) COMP-3 VALUE 0.
037400    05  WS-ZNS-SUM-AREA          PIC S9(07)V9(04) COMP-3 VALUE 0.
037500    05  WS-ZNS-SUM-Q             PIC S9(11)V9(04) COMP-3 VALUE 0.
037600    05  WS-ZNS-SUM-U             PIC S9(07)V9(04) COMP-3 VALUE 0.
037700    05  WS-ZNS-SUM-LMTD          PIC S9(07)V9(04) COMP-3 VALUE 0.
037800    05  WS-ZNS-AVG-U             PIC S9(05)V9(02) COMP-3 VALUE 0.
037900    05  WS-ZNS-AVG-LMTD          PIC S9(05)V9(02) COMP-3 VALUE 0.
038000    05  FILLER                   PIC X(01).
038100 01  WS-ZONE-TWOPH-STATS.
038200    05  WS-ZNT-SEG-CNT           PIC S9(02)       COMP   VALUE 0.
038300    05  WS-ZNT-FIRST-SEG         PIC S9(02)       COMP   VALUE 0.
038400    05  WS-ZNT-LAST-SEG          PIC S9(02)       COMP   VALUE 0.
038500    05  WS-ZNT-SUM-LEN           PIC S9(05)V9(04) COMP-3 VALUE 0.
038600    05  WS-ZNT-SUM-AREA          PIC S9(07)V9(04) COMP-3 VALUE 0.
038700    05  WS-ZNT-SUM-Q             PIC S9(11)V9(04) COMP-3 VALUE 0.
038800    05  WS-ZNT-SUM-U             PIC S9(07)V9(04) COMP-3 VALUE 0.
038900    05  WS-ZNT-SUM-LMTD          PIC S9(07)V9(04) COMP-3 VALUE 0.
039000    05  WS-ZNT-AVG-U             PIC S9(05)V9(02) COMP-3 VALUE 0.
039100    05  WS-ZNT-AVG-LMTD          PIC S9(05)V9(02) COMP-3 VALUE 0.
039200    05  FILLER                   PIC X(01).
039300 01  WS-ZONE-SUBCL-STATS.
039400    05  WS-ZNC-SEG-CNT           PIC S9(02)       COMP   VALUE 0.
039500    05  WS-ZNC-FIRST-SEG         PIC S9(02)       COMP   VALUE 0.
039600    05  WS-ZNC-LAST-SEG          PIC S9(02)       COMP   VALUE 0.
039700    05  WS-ZNC-SUM-LEN           PIC S9(05)V9(04) COMP-3 VALUE 0.
039800    05  WS-ZNC-SUM-AREA          PIC S9(07)V9(04) COMP-3 VALUE 0.
039900    05  WS-ZNC-SUM-Q             PIC S9(11)V9(04) COMP-3 VALUE 0.
040000    05  WS-ZNC-SUM-U             PIC S9(07)V9(04) COMP-3 VALUE 0.
040100    05  WS-ZNC-SUM-LMTD          PIC S9(07)V9(04) COMP-3 VALUE 0.
040200    05  WS-ZNC-AVG-U             PIC S9(05)V9(02) COMP-3 VALUE 0.
040300    05  WS-ZNC-AVG-LMTD          PIC S9(05)V9(02) COMP-3 VALUE 0.
040400    05  WS-ZNC-FIRST-T-WATER     PIC S9(05)V9(04) COMP-3 VALUE 0.
040500    05  FILLER                   PIC X(01).
040600 EJECT
040700************************************************************
040800*    SUBCOOL-ANALYSIS WORK FIELDS (RULES A1-A6)             
      *
040900************************************************************
041000 01  WS-SUBCOOL-WORK-AREA.
      *        RULE A1-A4 ADEQUACY RATIO AND THE DEFICIENCY PERCENT
      *        PRINTED ON THE SUBCOOL-ANALYSIS LINE (2770-WRITE-
      *        SUBAREA).  WS-SEVERITY/WS-RECOMMEND-CODE/THE TWO
      *        WARN-TEXT PAIRS ARE SET BY 2630-GRADE-AREA-ADEQUACY
      *        AND 2640-CHECK-THERMAL-PINCH,
      *        PRINTED VERBATIM -- NO FURTHER ARITHMETIC ON THEM.
041100    05  WS-SUBCOOL-ACH           PIC S9(03)V9(02) COMP-3.
041200    05  WS-A-ACT                 PIC S9(05)V9(04) COMP-3.
041300    05  WS-Q-SUB-REQ             PIC S9(09)V9(02) COMP-3.
041400    05  WS-A-REQ                 PIC S9(05)V9(04) COMP-3.
041500    05  WS-AREA-RATIO            PIC S9(03)V9(02) COMP-3.
041600    05  WS-DEF-PCT               PIC S9(05)V9(02) COMP-3.
041700    05  WS-SEVERITY              PIC X(08).
041800    05  WS-RECOMMEND-CODE        PIC X(06).
041900    05  WS-WARN-CODE-1           PIC X(06).
042000    05  WS-WARN-TEXT-1           PIC X(60).
042100    05  WS-WARN-CODE-2           PIC X(06).
042200    05  WS-WARN-TEXT-2           PIC X(60).
042300    05  FILLER                   PIC X(01).
042400 EJECT
042500************************************************************
042600*    MATCHED REFRIGERANT PROPERTY (RESULT OF 2220-FIND-REFRIG-   *
042700*    PROPS) -- COPIED OUT OF THE TABLE ENTRY SO 2300-ZONE-REQ     *
042800*    AND 2500-SEGMENT-MODEL DO NOT HAVE TO CARRY THE INDEX. 
      *
042900************************************************************
043000 01  WS-MATCHED-PROPS.
      *        THESE THREE ARE THE ONLY PROPERTY FIELDS 2300-ZONE-REQ
      *        AND 2500-SEGMENT-MODEL ACTUALLY USE -- P-SAT-KPA AND
      *        THE REFRIG CODE ITSELF STAY IN THE TABLE ENTRY.
043100    05  WS-MATCH-CP-VAPOR        PIC 9(01)V9(04) COMP-3.
043200    05  WS-MATCH-CP-LIQUID       PIC 9(01)V9(04) COMP-3.
043300    05  WS-MATCH-H-FG            PIC 9(04)V9(02) COMP-3.
043400    05  FILLER                   PIC X(01).
043500 EJECT
043600 01  FILLER                  PIC X(32)
043700        VALUE 'CNCOND01 WORKING STORAGE ENDS  '.
043800 EJECT
043900 PROCEDURE DIVISION.
044000************************************************************
044100*                        MAINLINE LOGIC                     
      *
044200************************************************************
044300 0000-CONTROL-PROCESS.
      *    MAIN-LINE -- THE WHOLE JOB FITS IN THIS ONE PARAGRAPH.
      *    ONE PASS OVER REFRIG-PROPS TO BUILD THE IN-STORAGE TABLE,
      *    THEN A READ/PROCESS LOOP OVER DESIGN-CASES UNTIL EOF,
      *    THEN CLOSE AND RETURN (TKT 41207 ORIGINAL DESIGN).
044400     PERFORM 1000-INITIALIZATION
044500         THRU 1099-INITIALIZATION-EXIT.
044600     PERFORM 1100-OPEN-FILES
044700         THRU 1199-OPEN-FILES-EXIT.
044800     PERFORM 1150-LOAD-REFRIG-PROPS
044900         THRU 1159-LOAD-REFRIG-PROPS-EXIT.
045000     MOVE 'N' TO WS-EOF-SW.
045100     PERFORM 2000-MAIN-PROCESS
045200         THRU 2000-MAIN-PROCESS-EXIT
045300         UNTIL END-OF-CASES.
045400     PERFORM EOJ9000-CLOSE-FILES
045500         THRU EOJ9000-CLOSE-FILES-EXIT.
045600     GOBACK.
045700 EJECT
045800************************************************************
045900*                         INITIALIZATION                    
      *
046000************************************************************
046100 1000-INITIALIZATION.
      *    WINDOW THE 2-DIGIT YEAR FROM ACCEPT FROM DATE -- 00-49 IS
      *    20XX, 50-99 IS 19XX.  GOOD UNTIL THIS SHOP MOVES TO A
      *    4-DIGIT CLOCK FEED (SEE THE 1998/99 Y2K CHANGE-LOG ENTRIES).
046200     ACCEPT WS-CURR-DATE FROM DATE.
046300     MOVE WS-CURR-YY TO WS-CURR-YY-PART.
046400     IF WS-CURR-YY-PART < 50
046500         MOVE 20 TO WS-CURR-CC
046600     ELSE
046700         MOVE 19 TO WS-CURR-CC
046800     END-IF.
046900     INITIALIZE WS-COUNTERS-AREA.
047000     MOVE 'N' TO WS-EOF-SW.
047100 1099-INITIALIZATION-EXIT.
047200     EXIT.
047300 EJECT
047400************************************************************
047500*                         OPEN ALL FILES                    
      *
047600************************************************************
047700 1100-OPEN-FILES.
      *    ANY OPEN FAILURE IS FATAL -- GO TO EOJ9900-ABEND RATHER
      *    THAN PERFORM, SINCE THERE IS NOTHING LEFT TO RETURN TO.
047800     OPEN INPUT DESIGN-CASES.
047900     IF NOT CASEIN-OK
048000         DISPLAY 'OPEN FAILED ON DESIGN-CASES  STATUS='
048100                 WS-CASEIN-STATUS
048200         GO TO EOJ9900-ABEND
048300     END-IF.
048400     OPEN INPUT REFRIG-PROPS.
048500     IF NOT PROPIN-OK
048600         DISPLAY 'OPEN FAILED ON REFRIG-PROPS  STATUS='
048700                 WS-PROPIN-STATUS
048800         GO TO EOJ9900-ABEND
048900     END-IF.
049000     OPEN OUTPUT SEGMENT-OUT.
049100     IF NOT SEGOUT-OK
049200         DISPLAY 'OPEN FAILED ON SEGMENT-OUT  STATUS='
049300                 WS-SEGOUT-STATUS
049400         GO TO EOJ9900-ABEND
049500     END-IF.
049600     OPEN OUTPUT REPORT-OUT.
049700     IF NOT RPTOUT-OK
049800         DISPLAY 'OPEN FAILED ON REPORT-OUT  STATUS='
049900                 WS-RPTOUT-STATUS
050000         GO TO EOJ9900-ABEND
050100     END-IF.
050200 1199-OPEN-FILES-EXIT.
050300     EXIT.
050400 EJECT
050500************************************************************
050600*              LOAD REFRIGERANT PROPERTY TABLE              
      *
050700*    ONE PASS OF REFRIG-PROPS AT START-UP, BEFORE THE FIRST 
      *
050800*    CASE IS READ.  TABLE IS HELD IN STORAGE AND SEARCHED ONCE    *
050900*    PER CASE -- REFRIG-PROPS ITSELF IS NEVER RE-READ (TKT 41207).*
051000************************************************************
      *    TABLE IS SIZED AT 200 ENTRIES (SEE CNPROPIN) -- WELL ABOVE
      *    ANY REFRIGERANT/T-COND COMBINATION THIS SHOP HAS EVER
      *    RUN.  WS-PROP-TABLE-CNT (77-LEVEL) STOPS THE LOAD LOOP
      *    EITHER AT END-OF-FILE OR AT THE TABLE LIMIT, WHICHEVER
      *    COMES FIRST.
051100 1150-LOAD-REFRIG-PROPS.
051200     PERFORM 1155-READ-PROP-REC
051300         THRU 1155-READ-PROP-REC-EXIT
051400         UNTIL PROPIN-EOF.
051500 1159-LOAD-REFRIG-PROPS-EXIT.
051600     EXIT.
      *    ONE PROPIN RECORD PER TRIP THROUGH HERE -- LOADS THE NEXT
      *    ROW INTO THE TABLE IF ROOM REMAINS, OTHERWISE DROPS IT
      *    WITH A CONSOLE MESSAGE RATHER THAN ABENDING (PROPERTY
      *    FILE IS MAINTAINED BY ENGINEERING, NOT THIS PROGRAM).
051700 1155-READ-PROP-REC.
051800     READ REFRIG-PROPS
051900         AT END
052000             SET PROPIN-EOF TO TRUE
052100         NOT AT END
052200             IF WS-PROP-TABLE-CNT < 200
052300                 ADD 1 TO WS-PROP-TABLE-CNT
052400                 MOVE PROPIN-REC
052500                   TO CN-PROP-ENTRY(WS-PROP-TABLE-CNT)
052600             ELSE
052700                 DISPLAY 'REFRIG-PROPS TABLE FULL AT 200 -- '
052800                         'REMAINING ROWS IGNORED'
052900             END-IF
053000     END-READ.
053100 1155-READ-PROP-REC-EXIT.
053200     EXIT.
053300 EJECT
053400************************************************************
053500*                        MAIN PROCESS                        
      *
053600************************************************************
053700 2000-MAIN-PROCESS.
      *    ONE ITERATION PER DESIGN CASE.  END-OF-CASES IS TESTED
      *    HERE RATHER THAN JUST LETTING THE PERFORM ... UNTIL AT
      *    0000-CONTROL-PROCESS CATCH IT, SO A BAD LAST RECORD DOES
      *    NOT FALL INTO 2200-PROCESS-CASE WITH STALE DATA.
053800     PERFORM 2100-READ-NEXT-CASE
053900         THRU 2199-READ-NEXT-CASE-EXIT.
054000     IF NOT END-OF-CASES
054100         PERFORM 2200-PROCESS-CASE
054200             THRU 2299-PROCESS-CASE-EXIT
054300     END-IF.
054400 2000-MAIN-PROCESS-EXIT.
054500     EXIT.
054600 EJECT
054700************************************************************
054800*                     READ NEXT DESIGN CASE                 
      *
054900************************************************************
      *    SIMPLE READ/AT-END PAIR -- CN-CASE-RECORD IS THE
      *    REDEFINITION OF CASEIN-REC, SO NO SEPARATE MOVE IS
      *    NEEDED TO GET THE FIELDS INTO BUSINESS NAMES.
055000 2100-READ-NEXT-CASE.
      *    WS-CASES-READ-CNT COUNTS EVERY RECORD PULLED, GOOD OR BAD --
      *    IT IS THE DENOMINATOR EOJ9000-CLOSE-FILES USES TO REPORT
      *    THE SKIP RATE AT END OF RUN.
055100     READ DESIGN-CASES
055200         AT END
055300             SET END-OF-CASES TO TRUE
055400         NOT AT END
055500             ADD 1 TO WS-CASES-READ-CNT
055600             MOVE CASEIN-REC TO CN-CASE-RECORD
055700     END-READ.
055800 2199-READ-NEXT-CASE-EXIT.
055900     EXIT.
056000 EJECT
056100************************************************************
056200*                       PROCESS ONE CASE                     
      *
056300************************************************************
056400 2200-PROCESS-CASE.
      *    FIVE-STAGE PIPELINE FOR ONE CASE -- ZONE DUTY SPLIT, TUBE-
      *    SHEET LAYOUT, SEGMENT-BY-SEGMENT MARCH, SUBCOOL ADEQUACY
      *    CHECK, THEN THE PRINTED REPORT.  A CASE THAT FAILS THE
      *    PROPERTY LOOKUP SKIPS ALL FIVE AND GOES TO 2230 INSTEAD.
056500     PERFORM 2210-LOOKUP-TUBE-OD
056600         THRU 2219-LOOKUP-TUBE-OD-EXIT.
056700     PERFORM 2220-FIND-REFRIG-PROPS
056800         THRU 2229-FIND-REFRIG-PROPS-EXIT.
056900     IF PROPS-NOT-FOUND
057000         PERFORM 2230-CASE-ERROR-SKIP
057100             THRU 2239-CASE-ERROR-SKIP-EXIT
057200     ELSE
057300         PERFORM 2300-ZONE-REQ
057400             THRU 2399-ZONE-REQ-EXIT
057500         PERFORM 2400-TUBE-SHEET
057600             THRU 2499-TUBE-SHEET-EXIT
057700         PERFORM 2500-SEGMENT-MODEL
057800             THRU 2599-SEGMENT-MODEL-EXIT
057900         PERFORM 2600-SUBCOOL-ANALYSIS
058000             THRU 2699-SUBCOOL-ANALYSIS-EXIT
058100         PERFORM 2700-WRITE-CASE-REPORT
058200             THRU 2799-WRITE-CASE-REPORT-EXIT
058300         ADD 1 TO WS-CASES-PROC-CNT
058400     END-IF.
058500 2299-PROCESS-CASE-EXIT.
058600     EXIT.
058700 EJECT
058800************************************************************
058900*       TUBE-SIZE TO OD LOOKUP AND PITCH (RULES G1, G2)      
      *
059000************************************************************
059100 2210-LOOKUP-TUBE-OD.
      *    15.88 MM (5/8 IN) IS THE DEFAULT OD IF THE SIZE CODE NEVER
      *    MATCHES ANY OF THE NINE TABLE ENTRIES -- SEE WS-TUBE-OD-TABLE.
      *    PITCH IS FIXED AT 1.25 x OD PER THE SHOP'S STANDARD LAYOUT
      *    RATIO (RULE G2), NOT A CASE-INPUT FIELD.
059200     MOVE 15.88 TO WS-OD-MM.
059300     SET WS-TOD-IDX TO 1.
059400     PERFORM 2215-SEARCH-TOD-ENTRY
059500         THRU 2215-SEARCH-TOD-ENTRY-EXIT
059600         UNTIL WS-TOD-IDX > 9.
059700     COMPUTE WS-OD-M ROUNDED = WS-OD-MM / 1000.
059800     COMPUTE WS-ID-M ROUNDED = CN-TUBE-ID-MM / 1000.
059900     COMPUTE WS-PITCH-MM ROUNDED = WS-OD-MM * 1.25.
060000 2219-LOOKUP-TUBE-OD-EXIT.
060100     EXIT.
      *    ONE TABLE ENTRY COMPARE PER CALL -- INDEX IS FORCED TO 10
      *    ON A HIT SO THE CALLER'S PERFORM ... UNTIL WS-TOD-IDX > 9
      *    STOPS IMMEDIATELY RATHER THAN SCANNING THE REST OF THE
      *    TABLE.
060200 2215-SEARCH-TOD-ENTRY.
060300     IF WS-TOD-SIZE-CODE(WS-TOD-IDX) = CN-TUBE-SIZE
060400         MOVE WS-TOD-OD-MM(WS-TOD-IDX) TO WS-OD-MM
060500         SET WS-TOD-IDX TO 10
060600     ELSE
060700         SET WS-TOD-IDX UP BY 1
060800     END-IF.
060900 2215-SEARCH-TOD-ENTRY-EXIT.
061000     EXIT.
061100 EJECT
061200************************************************************
061300*        MATCH THE DESIGN CASE TO ITS REFRIGERANT PROPERTY ROW    *
061400*        -- SEQUENTIAL SEARCH OF THE IN-STORAGE TABLE ON CODE     *
061500*        PLUS T-COND, PROPERTY ROWS ARE NOT KEYED BY RANGE. 
      *
061600************************************************************
061700 2220-FIND-REFRIG-PROPS.
      *    PROPS-NOT-FOUND IS THE DEFAULT UNTIL 2225-SEARCH-PROP-ENTRY
      *    PROVES OTHERWISE -- A CASE WHOSE REFRIG CODE/T-COND PAIR
      *    WAS NEVER LOADED FROM REFRIG-PROPS FALLS THROUGH TO
      *    2230-CASE-ERROR-SKIP RATHER THAN COMPUTING ON ZERO PROPS.
061800     SET PROPS-NOT-FOUND TO TRUE.
061900     SET WS-PROP-IDX TO 1.
062000     PERFORM 2225-SEARCH-PROP-ENTRY
062100         THRU 2225-SEARCH-PROP-ENTRY-EXIT
062200         UNTIL WS-PROP-IDX > WS-PROP-TABLE-CNT
062300            OR PROPS-FOUND.
062400 2229-FIND-REFRIG-PROPS-EXIT.
062500     EXIT.
      *    MATCH ON BOTH REFRIG CODE AND T-COND -- THE SAME REFRIG
      *    CODE CAN APPEAR MANY TIMES IN THE TABLE, ONCE PER LOADED
      *    CONDENSING TEMPERATURE, SO BOTH FIELDS MUST AGREE.
062600 2225-SEARCH-PROP-ENTRY.
062700     IF CN-PROP-REFRIG-CODE(WS-PROP-IDX) = CN-REFRIG-CODE
062800        AND CN-PROP-T-COND(WS-PROP-IDX)  = CN-T-COND
062900         SET PROPS-FOUND TO TRUE
063000         MOVE CN-PROP-CP-VAPOR(WS-PROP-IDX)
063100           TO WS-MATCH-CP-VAPOR
063200         MOVE CN-PROP-CP-LIQUID(WS-PROP-IDX)
063300           TO WS-MATCH-CP-LIQUID
063400         MOVE CN-PROP-H-FG(WS-PROP-IDX)
063500           TO WS-MATCH-H-FG
063600     ELSE
063700         SET WS-PROP-IDX UP BY 1
063800     END-IF.
063900 2225-SEARCH-PROP-ENTRY-EXIT.
064000     EXIT.
064100 EJECT
064200************************************************************
064300*       CASE-LEVEL ERROR -- NO MATCHING PROPERTY ROW (EC-0344)    *
064400************************************************************
      *    A SKIPPED CASE STILL GETS A ONE-LINE HEADING AND A
      *    WARNING LINE ON THE REPORT -- THE ANALYST NEEDS TO SEE
      *    WHICH CASE ID FAILED, NOT JUST A GAP IN THE PAGE COUNT
      *    (EC-0344).
064500 2230-CASE-ERROR-SKIP.
064600     ADD 1 TO WS-CASES-SKIP-CNT.
      *        CN-RH-xxxx FIELDS ARE THE REPORT-LINE COPYBOOK
      *        (CNRPTLIN) VIEW OF THE HEADING LINE -- SET THEN MOVED
      *        WHOLESALE INTO RPT-PRINT-LINE BELOW.
064700     MOVE CN-CASE-ID     TO CN-RH-CASE-ID.
064800     MOVE CN-REFRIG-CODE TO CN-RH-REFRIG-CODE.
064900     MOVE SPACE          TO RPT-CTL-CHAR.
065000     MOVE CN-RPT-HEADING-LINE TO RPT-PRINT-LINE.
065100     WRITE RPTOUT-REC.
065200     MOVE 'NOPROP'       TO CN-WN-CODE.
065300     MOVE 'NO MATCHING REFRIG-PROPS ROW - CASE SKIPPED.'
065400                          TO CN-WN-TEXT.
065500     MOVE SPACE          TO RPT-CTL-CHAR.
065600     MOVE CN-RPT-WARNING-LINE TO RPT-PRINT-LINE.
065700     WRITE RPTOUT-REC.
065800 2239-CASE-ERROR-SKIP-EXIT.
065900     EXIT.
066000 EJECT
066100************************************************************
066200*           ZONE-REQ -- DUTY SPLIT AND ROW ESTIMATE          
      *
066300*           RULES Z1 THRU Z6                                 
      *
066400************************************************************
066500 2300-ZONE-REQ.
066600     PERFORM 2310-CALC-SUPERHEAT-DUTIES
066700         THRU 2319-CALC-SUPERHEAT-DUTIES-EXIT.
066800     PERFORM 2330-CALC-ROWS-EST
066900         THRU 2339-CALC-ROWS-EST-EXIT.
067000     PERFORM 2340-CALC-ZONE-ROWS-REQD
067100         THRU 2349-CALC-ZONE-ROWS-REQD-EXIT.
067200 2399-ZONE-REQ-EXIT.
067300     EXIT.
067400 EJECT
067500************************************************************
067600*      Z1 SUPERHEAT AND Z2 DUTIES                            
      *
067700************************************************************
067800 2310-CALC-SUPERHEAT-DUTIES.
      *    MASS FLOW x SPECIFIC HEAT (OR LATENT HEAT FOR THE
      *    CONDENSING ZONE) TIMES THE RELEVANT DELTA-T, ZONE BY ZONE,
      *    THEN SUMMED FOR THE CASE TOTAL.  CP/H-FG VALUES COME FROM
      *    WS-MATCH-xxxx, SET AT 2225-SEARCH-PROP-ENTRY FOR THIS CASE.
      *        DELTA BETWEEN ENTERING REFRIGERANT TEMPERATURE AND
      *        CONDENSING TEMPERATURE -- THE DEGREES OF SUPERHEAT TO
      *        BE REMOVED BEFORE CONDENSING CAN BEGIN (RULE Z1).
067900     COMPUTE WS-T-SUPERHEAT ROUNDED =
068000         CN-T-REF-IN - CN-T-COND.
      *        DESUPERHEAT DUTY -- VAPOR SPECIFIC HEAT TIMES MASS
      *        FLOW TIMES THE SUPERHEAT DEGREES JUST COMPUTED.
068100     COMPUTE WS-Q-DESUP ROUNDED =
068200         CN-M-DOT-REF * (WS-MATCH-CP-VAPOR * 1000)
068300                      
      * WS-T-SUPERHEAT.
      *        CONDENSING DUTY IS PURE LATENT HEAT -- NO DELTA-T
      *        TERM, SINCE THE REFRIGERANT TEMPERATURE DOES NOT
      *        CHANGE WHILE IT CONDENSES.
068400     COMPUTE WS-Q-COND ROUNDED =
068500         CN-M-DOT-REF * (WS-MATCH-H-FG * 1000).
      *        SUBCOOLING DUTY USES LIQUID SPECIFIC HEAT AGAINST THE
      *        CASE'S REQUESTED DEGREES OF SUBCOOL (CN-SUBCOOL-REQ),
      *        NOT WHATEVER SUBCOOL THE MARCH ACTUALLY ACHIEVES.
068600     COMPUTE WS-Q-SUBCOOL ROUNDED =
068700         CN-M-DOT-REF * (WS-MATCH-CP-LIQUID * 1000)
068800                      
      * CN-SUBCOOL-REQ.
068900     COMPUTE WS-Q-TOTAL ROUNDED =
069000         WS-Q-DESUP + WS-Q-COND + WS-Q-SUBCOOL.
069100 2319-CALC-SUPERHEAT-DUTIES-EXIT.
069200     EXIT.
069300 EJECT
069400************************************************************
069500*      Z3 ROW ESTIMATE AND Z4 ROW AREA                       
      *
069600************************************************************
069700 2330-CALC-ROWS-EST.
      *    FIRST-PASS GUESS AT ROW COUNT, TREATING THE TUBE COUNT AS
      *    IF IT FORMED A SQUARE BUNDLE.  TRIANGULAR PITCH PACKS
      *    1.155 TIMES AS MANY TUBES PER UNIT AREA AS SQUARE PITCH,
      *    SO THE TUBE COUNT IS DERATED BEFORE TAKING THE SQUARE ROOT.
      *    9100-CALC-SQUARE-ROOT AND 9200-CALC-CEILING ARE THE SHOP'S
      *    OWN MATH UTILITY PARAGRAPHS -- NO INTRINSIC FUNCTIONS HERE.
069800     IF CN-LAYOUT-TRIANGULAR
      *        TRIANGULAR PITCH DERATE FACTOR -- SAME 1.155/.866 PAIR
      *        USED AT 2410-GEN-TRIANGULAR, APPLIED HERE TO THE
      *        ESTIMATE SO THE GUESS MATCHES THE EVENTUAL LAYOUT.
069900         COMPUTE WS-SQRT-X ROUNDED = CN-N-TUBES / 1.155
070000     ELSE
070100         COMPUTE WS-SQRT-X ROUNDED = CN-N-TUBES
070200     END-IF.
070300     PERFORM 9100-CALC-SQUARE-ROOT
070400         THRU 9199-CALC-SQUARE-ROOT-EXIT.
070500     MOVE WS-SQRT-R TO WS-CEIL-X.
070600     PERFORM 9200-CALC-CEILING
070700         THRU 9299-CALC-CEILING-EXIT.
      *        ESTIMATE ONLY -- 2400-TUBE-SHEET MAY LAY OUT A
      *        DIFFERENT ACTUAL ROW COUNT ONCE THE REAL LAYOUT
      *        PATTERN (TRIANGULAR OR SQUARE) IS APPLIED.
070800     MOVE WS-CEIL-R TO WS-N-ROWS-EST.
      *        AVERAGE TUBES PER ROW IF THE ESTIMATED ROW COUNT WERE
      *        EXACT -- FEEDS THE ROW-AREA CALCULATION NEXT.
070900     COMPUTE WS-TUBES-PER-ROW-EST ROUNDED =
071000         CN-N-TUBES / WS-N-ROWS-EST.
      *        OUTSIDE SURFACE AREA OF ONE FULL ROW OF TUBES --
      *        CIRCUMFERENCE TIMES LENGTH TIMES TUBE COUNT PER ROW.
071100     COMPUTE WS-A-ROW ROUNDED =
071200         3.14159 * WS-OD-M * CN-TUBE-LEN * WS-TUBES-PER-ROW-EST.
071300 2339-CALC-ROWS-EST-EXIT.
071400     EXIT.
071500 EJECT
071600************************************************************
071700*      Z5 ASSUMED COEFFICIENTS (WS-ZONE-CONST-TABLE) AND     
      *
071800*      Z6 REQUIRED ROWS PER ZONE.  ZONE ORDER IN THE TABLE IS
      *
071900*      1=DESUP  2=COND  3=SUBCOOL.                           
      *
072000************************************************************
072100 2340-CALC-ZONE-ROWS-REQD.
      *    SAME REQUIRED-ROWS FORMULA REPEATED THREE TIMES, ONCE PER
      *    ZONE, AGAINST THE FIXED U/LMTD ASSUMPTIONS IN
      *    WS-ZONE-CONST-TABLE.  EVERY ZONE IS FLOORED AT ONE ROW --
      *    A ZONE CANNOT PHYSICALLY OCCUPY LESS THAN A FULL ROW ONCE
      *    IT EXISTS AT ALL.
      *        REQUIRED-AREA-FOR-ZONE DIVIDED BY PER-ROW AREA, THEN
      *        ROUNDED UP AT 9200-CALC-CEILING -- A PARTIAL ROW STILL
      *        COUNTS AS A WHOLE ROW ON THE TUBE SHEET.
072200     COMPUTE WS-ROWS-REQ-TMP ROUNDED =
072300         (WS-Q-DESUP / (WS-ZC-U-ASSUMED(1) * WS-ZC-LMTD-ASSUMED(1)))
072400            / WS-A-ROW.
072500     MOVE WS-ROWS-REQ-TMP TO WS-CEIL-X.
072600     PERFORM 9200-CALC-CEILING
072700         THRU 9299-CALC-CEILING-EXIT.
072800     MOVE WS-CEIL-R TO WS-ROWS-DESUP.
072900     IF WS-ROWS-DESUP < 1
073000         MOVE 1 TO WS-ROWS-DESUP
073100     END-IF.
073200     COMPUTE WS-ROWS-REQ-TMP ROUNDED =
073300         (WS-Q-COND / (WS-ZC-U-ASSUMED(2) * WS-ZC-LMTD-ASSUMED(2)))
073400            / WS-A-ROW.
073500     MOVE WS-ROWS-REQ-TMP TO WS-CEIL-X.
073600     PERFORM 9200-CALC-CEILING
073700         THRU 9299-CALC-CEILING-EXIT.
073800     MOVE WS-CEIL-R TO WS-ROWS-COND.
073900     IF WS-ROWS-COND < 1
074000         MOVE 1 TO WS-ROWS-COND
074100     END-IF.
074200     COMPUTE WS-ROWS-REQ-TMP ROUNDED =
074300         (WS-Q-SUBCOOL / (WS-ZC-U-ASSUMED(3) * WS-ZC-LMTD-ASSUMED(3)))
074400            / WS-A-ROW.
074500     MOVE WS-ROWS-REQ-TMP TO WS-CEIL-X.
074600     PERFORM 9200-CALC-CEILING
074700         THRU 9299-CALC-CEILING-EXIT.
074800     MOVE WS-CEIL-R TO WS-ROWS-SUBCL.
074900     IF WS-ROWS-SUBCL < 1
075000         MOVE 1 TO WS-ROWS-SUBCL
075100     END-IF.
075200 2349-CALC-ZONE-ROWS-REQD-EXIT.
075300     EXIT.
075400 EJECT
075500************************************************************
075600*              TUBE-SHEET -- TUBE POSITION LAYOUT            
      *
075700*              RULES T1 THRU T5                              
      *
075800************************************************************
      *    WS-TUBE-CNT IS RESET HERE, NOT INSIDE EITHER GENERATOR --
      *    BOTH 2410 AND 2420 SHARE IT AS THE RUNNING TUBE-TABLE
      *    SUBSCRIPT, SO IT HAS TO START AT ZERO BEFORE EITHER ONE
      *    IS ENTERED.
075900 2400-TUBE-SHEET.
076000     MOVE 0 TO WS-TUBE-CNT.
076100     IF CN-LAYOUT-TRIANGULAR
076200         PERFORM 2410-GEN-TRIANGULAR
076300             THRU 2419-GEN-TRIANGULAR-EXIT
076400     ELSE
076500         PERFORM 2420-GEN-SQUARE
076600             THRU 2429-GEN-SQUARE-EXIT
076700     END-IF.
076800     PERFORM 2430-ASSIGN-ZONES
076900         THRU 2439-ASSIGN-ZONES-EXIT.
077000     PERFORM 2440-ZONE-SUMMARY
077100         THRU 2449-ZONE-SUMMARY-EXIT.
077200 2499-TUBE-SHEET-EXIT.
077300     EXIT.
077400 EJECT
077500************************************************************
077600*      T1 -- TRIANGULAR (STAGGERED) TUBE PATTERN             
      *
077700************************************************************
077800 2410-GEN-TRIANGULAR.
077900     COMPUTE WS-SQRT-X ROUNDED = CN-N-TUBES / 0.866.
078000     PERFORM 9100-CALC-SQUARE-ROOT
078100         THRU 9199-CALC-SQUARE-ROOT-EXIT.
078200     MOVE WS-SQRT-R TO WS-CEIL-X.
078300     PERFORM 9200-CALC-CEILING
078400         THRU 9299-CALC-CEILING-EXIT.
078500     MOVE WS-CEIL-R TO WS-N-ROWS.
078600     COMPUTE WS-SQRT-X ROUNDED = CN-N-TUBES / WS-N-ROWS.
078700     PERFORM 9100-CALC-SQUARE-ROOT
078800         THRU 9199-CALC-SQUARE-ROOT-EXIT.
078900     COMPUTE WS-TUBES-PER-ROW = WS-SQRT-R.
079000     IF WS-TUBES-PER-ROW < 1
079100         MOVE 1 TO WS-TUBES-PER-ROW
079200     END-IF.
079300     MOVE 0 TO WS-ROW-IDX.
079400     MOVE 0 TO WS-TUBE-CNT.
079500     PERFORM 2411-GEN-TRI-ROW
079600         THRU 2411-GEN-TRI-ROW-EXIT
079700         UNTIL WS-TUBE-CNT >= CN-N-TUBES
079800            OR WS-ROW-IDX > 9999.
079900 2419-GEN-TRIANGULAR-EXIT.
080000     EXIT.
      *    ONE STAGGERED ROW.  Y-COORDINATE IS THE ROW NUMBER TIMES
      *    PITCH TIMES .866 (THE TRIANGULAR ROW SPACING CONSTANT --
      *    SEE 11/02/87 CHANGE LOG ENTRY, PR114).  ODD ROWS ARE
      *    OFFSET HALF A PITCH IN X SO TUBES NEST BETWEEN THE ROW
      *    ABOVE -- THAT OFFSET IS WS-ROW-MOD2 PICKED UP BELOW.
080100 2411-GEN-TRI-ROW.
080200     COMPUTE WS-TUBE-Y-WORK ROUNDED =
080300         WS-ROW-IDX * WS-PITCH-MM * 0.866.
080400     DIVIDE WS-ROW-IDX BY 2 GIVING WS-DIV-QUOT
080500         REMAINDER WS-ROW-MOD2.
080600     MOVE 0 TO WS-COL-IDX.
      *                  COL-IDX RUNS 0 THRU TUBES-PER-ROW - 1, GIVING
      *                  EXACTLY WS-TUBES-PER-ROW TUBES THIS ROW (PR358 --
      *                  SEE 08/19/05 CHANGE LOG, THIS USED TO OVERRUN BY
      *                  ONE TUBE BEFORE THE BOUND WAS CORRECTED TO >=).
080700     PERFORM 2412-GEN-TRI-COL
080800         THRU 2412-GEN-TRI-COL-EXIT
080900         UNTIL WS-COL-IDX >= WS-TUBES-PER-ROW
081000            OR WS-TUBE-CNT >= CN-N-TUBES.
081100     ADD 1 TO WS-ROW-IDX.
081200 2411-GEN-TRI-ROW-EXIT.
081300     EXIT.
      *    ONE TUBE WITHIN THE CURRENT ROW.  X-COORDINATE ADDS THE
      *    HALF-PITCH OFFSET ON ODD ROWS (WS-ROW-MOD2 = 1) SO THE
      *    STAGGER LINES UP WITH THE ROW ABOVE AND BELOW.
081400 2412-GEN-TRI-COL.
081500     COMPUTE WS-TUBE-X-WORK ROUNDED =
081600         (WS-COL-IDX * WS-PITCH-MM)
081700            + (WS-ROW-MOD2 * WS-PITCH-MM / 2).
081800     ADD 1 TO WS-TUBE-CNT.
081900     SET CN-TUBE-IDX TO WS-TUBE-CNT.
082000     MOVE WS-TUBE-X-WORK TO CN-TUBE-X(CN-TUBE-IDX).
082100     MOVE WS-TUBE-Y-WORK TO CN-TUBE-Y(CN-TUBE-IDX).
      *                  ROW NUMBER IS CARRIED 1-ORIGIN ON THE TUBE TABLE
      *                  EVEN THOUGH WS-ROW-IDX ITSELF IS 0-ORIGIN -- KEEPS
      *                  THE REPORT'S ROW NUMBERING MATCHING THE BLUEPRINT.
082200     COMPUTE CN-TUBE-ROW(CN-TUBE-IDX) = WS-ROW-IDX + 1.
082300     ADD 1 TO WS-COL-IDX.
082400 2412-GEN-TRI-COL-EXIT.
082500     EXIT.
082600 EJECT
082700************************************************************
082800*      T2 -- SQUARE (IN-LINE) TUBE PATTERN                   
      *
082900************************************************************
      *    SQUARE BUNDLE IS A PLAIN N x N GRID (ROUNDED UP) -- NO
      *    DERATING FACTOR LIKE THE .866 USED FOR TRIANGULAR PITCH,
      *    SINCE SQUARE PITCH PACKS NO TIGHTER IN ONE AXIS THAN THE
      *    OTHER.
083000 2420-GEN-SQUARE.
083100     COMPUTE WS-SQRT-X ROUNDED = CN-N-TUBES.
083200     PERFORM 9100-CALC-SQUARE-ROOT
083300         THRU 9199-CALC-SQUARE-ROOT-EXIT.
083400     MOVE WS-SQRT-R TO WS-CEIL-X.
083500     PERFORM 9200-CALC-CEILING
083600         THRU 9299-CALC-CEILING-EXIT.
083700     MOVE WS-CEIL-R TO WS-N-ROWS.
083800     MOVE WS-N-ROWS TO WS-TUBES-PER-ROW.
083900     MOVE 0 TO WS-ROW-IDX.
084000     MOVE 0 TO WS-TUBE-CNT.
084100     PERFORM 2421-GEN-SQ-ROW
084200         THRU 2421-GEN-SQ-ROW-EXIT
084300         UNTIL WS-TUBE-CNT >= CN-N-TUBES
084400            OR WS-ROW-IDX > 9999.
084500 2429-GEN-SQUARE-EXIT.
084600     EXIT.
      *    SQUARE LAYOUT HAS NO STAGGER -- NO ROW-PARITY OFFSET NEEDED,
      *    UNLIKE THE TRIANGULAR ROW BUILDER ABOVE.
084700 2421-GEN-SQ-ROW.
084800     COMPUTE WS-TUBE-Y-WORK ROUNDED = WS-ROW-IDX * WS-PITCH-MM.
084900     MOVE 0 TO WS-COL-IDX.
085000     PERFORM 2422-GEN-SQ-COL
085100         THRU 2422-GEN-SQ-COL-EXIT
085200         UNTIL WS-COL-IDX >= WS-TUBES-PER-ROW
085300            OR WS-TUBE-CNT >= CN-N-TUBES.
085400     ADD 1 TO WS-ROW-IDX.
085500 2421-GEN-SQ-ROW-EXIT.
085600     EXIT.
      *    ONE TUBE, PLAIN GRID SPACING -- THE PATTERN THE TRIANGULAR
      *    BUILDER'S COLUMN BOUND (2412) WAS BROUGHT IN LINE WITH.
085700 2422-GEN-SQ-COL.
085800     COMPUTE WS-TUBE-X-WORK ROUNDED = WS-COL-IDX * WS-PITCH-MM.
085900     ADD 1 TO WS-TUBE-CNT.
086000     SET CN-TUBE-IDX TO WS-TUBE-CNT.
086100     MOVE WS-TUBE-X-WORK TO CN-TUBE-X(CN-TUBE-IDX).
086200     MOVE WS-TUBE-Y-WORK TO CN-TUBE-Y(CN-TUBE-IDX).
086300     COMPUTE CN-TUBE-ROW(CN-TUBE-IDX) = WS-ROW-IDX + 1.
086400     ADD 1 TO WS-COL-IDX.
086500 2422-GEN-SQ-COL-EXIT.
086600     EXIT.
086700 EJECT
086800************************************************************
086900*      T3/T4 -- ROW-RANGE ZONE SPLIT, 15% DESUP / 70% COND / 
      *
087000*      REMAINDER SUBCOOL, BY ROW NUMBER (TOP OF BUNDLE DOWN).
      *
087100************************************************************
      *    ROW BOUNDARIES ARE INTEGER TRUNCATION OF THE 15/70/15
      *    SPLIT, WITH ANY REMAINDER ROWS FALLING TO THE SUBCOOL
      *    ZONE SO THE THREE COUNTS ALWAYS SUM BACK TO WS-N-ROWS
      *    EXACTLY.
087200 2430-ASSIGN-ZONES.
      *        15/70/15 ROW SPLIT IS A FIXED SHOP RULE OF THUMB FOR A
      *        TYPICAL DX CONDENSER DUTY PROFILE, NOT DERIVED FROM
      *        THE CASE'S OWN ZONE DUTIES (RULE T3).
087300     COMPUTE WS-R-DESUP = (WS-N-ROWS * 15) / 100.
087400     COMPUTE WS-R-COND  = (WS-N-ROWS * 70) / 100.
087500     COMPUTE WS-R-SUB   = WS-N-ROWS - WS-R-DESUP - WS-R-COND.
087600     SET CN-TUBE-IDX TO 1.
087700     PERFORM 2431-SET-TUBE-ZONE
087800         THRU 2431-SET-TUBE-ZONE-EXIT
087900         UNTIL CN-TUBE-IDX > WS-TUBE-CNT.
088000 2439-ASSIGN-ZONES-EXIT.
088100     EXIT.
      *    ONE TUBE TABLE ENTRY -- ZONE COMES STRAIGHT FROM ITS ROW
      *    NUMBER AGAINST THE T3/T4 BOUNDARIES SET BY 2430-ASSIGN-
      *    ZONES' CALLER; TOP ROWS DESUPERHEAT, MIDDLE ROWS CONDENSE,
      *    REMAINING ROWS SUBCOOL.
      *    ROW NUMBER DRIVES THE ZONE ASSIGNMENT DIRECTLY OFF THE
      *    BOUNDARIES SET AT 2300-ZONE-REQ -- DESUP ROWS FIRST OFF
      *    THE TOP, THEN COND, THEN WHATEVER IS LEFT IS SUBCOOL.
088200 2431-SET-TUBE-ZONE.
088300     IF CN-TUBE-ROW(CN-TUBE-IDX) <= WS-R-DESUP
088400         SET CN-TUBE-ZONE-DESUP(CN-TUBE-IDX) TO TRUE
088500     ELSE
088600         IF CN-TUBE-ROW(CN-TUBE-IDX) <= WS-R-DESUP + WS-R-COND
088700             SET CN-TUBE-ZONE-COND(CN-TUBE-IDX) TO TRUE
088800         ELSE
088900             SET CN-TUBE-ZONE-SUBCL(CN-TUBE-IDX) TO TRUE
089000         END-IF
089100     END-IF.
089200     SET CN-TUBE-IDX UP BY 1.
089300 2431-SET-TUBE-ZONE-EXIT.
089400     EXIT.
089500 EJECT
089600************************************************************
089700*      T5 -- ZONE TUBE-COUNT AND PERCENTAGE SUMMARY          
      *
089800************************************************************
      *    PERCENTAGES ARE AGAINST THE CASE'S REQUESTED TUBE COUNT
      *    (CN-N-TUBES), NOT THE ACTUAL TUBE-TABLE POPULATION --
      *    THE TWO CAN DIFFER BY A HANDFUL OF TUBES WHEN THE ROW
      *    MATH DOES NOT DIVIDE EVENLY.
089900 2440-ZONE-SUMMARY.
090000     MOVE 0 TO WS-ZONE-CNT-D.
090100     MOVE 0 TO WS-ZONE-CNT-K.
090200     MOVE 0 TO WS-ZONE-CNT-U.
090300     SET CN-TUBE-IDX TO 1.
090400     PERFORM 2441-TALLY-TUBE-ZONE
090500         THRU 2441-TALLY-TUBE-ZONE-EXIT
090600         UNTIL CN-TUBE-IDX > WS-TUBE-CNT.
      *        PERCENTAGES PRINTED ON THE ZONE-COUNT LINE (RULE T5) --
      *        SEE 2740-WRITE-ZONES.
090700     COMPUTE WS-ZONE-PCT-D ROUNDED =
090800         (WS-ZONE-CNT-D / CN-N-TUBES) * 100.
090900     COMPUTE WS-ZONE-PCT-K ROUNDED =
091000         (WS-ZONE-CNT-K / CN-N-TUBES) * 100.
091100     COMPUTE WS-ZONE-PCT-U ROUNDED =
091200         (WS-ZONE-CNT-U / CN-N-TUBES) * 100.
091300 2449-ZONE-SUMMARY-EXIT.
091400     EXIT.
      *    BUMPS THE RUNNING COUNT FOR WHICHEVER ZONE THIS TUBE WAS
      *    ASSIGNED TO BY 2431-SET-TUBE-ZONE -- FEEDS THE ROW-LINE
      *    PERCENTAGES COMPUTED BACK IN THE CALLING PARAGRAPH.
      *    ONE PASS OF THE TUBE TABLE, BUMPING THE MATCHING ZONE
      *    COUNTER PER CN-TUBE-ZONE-CODE -- FEEDS THE PERCENTAGES
      *    COMPUTED BACK IN 2440 ONCE THE TOTAL IS KNOWN.
091500 2441-TALLY-TUBE-ZONE.
091600     EVALUATE TRUE
091700         WHEN CN-TUBE-ZONE-DESUP(CN-TUBE-IDX)
091800             ADD 1 TO WS-ZONE-CNT-D
091900         WHEN CN-TUBE-ZONE-COND(CN-TUBE-IDX)
092000             ADD 1 TO WS-ZONE-CNT-K
092100         WHEN OTHER
092200             ADD 1 TO WS-ZONE-CNT-U
092300     END-EVALUATE.
092400     SET CN-TUBE-IDX UP BY 1.
092500 2441-TALLY-TUBE-ZONE-EXIT.
092600     EXIT.
092700 EJECT
092800************************************************************
092900*         SEGMENT-MODEL -- SEGMENT-BY-SEGMENT MARCH          
      *
093000*         RULES S1 THRU S9 AND U1                            
      *
093100************************************************************
093200 2500-SEGMENT-MODEL.
      *    FIXED-LENGTH MARCH -- ALWAYS CN-N-SEGMENTS PASSES, SEGMENT
      *    NUMBERS STARTING AT 1, REGARDLESS OF HOW MANY TUBES OR ROWS
      *    WERE LAID OUT AT 2400-TUBE-SHEET.  WS-Q-CUM ACCUMULATES THE
      *    RUNNING DUTY TRANSFERRED, SEGMENT BY SEGMENT, FOR THE
      *    REPORT'S OVERALL RESULT LINE (RULE S9).
093300     PERFORM 2510-INIT-SEGMENT-MARCH
093400         THRU 2519-INIT-SEGMENT-MARCH-EXIT.
093500     MOVE 1 TO WS-SEG-NO.
093600     MOVE 0 TO WS-Q-CUM.
093700     PERFORM 2520-MARCH-ONE-SEGMENT
093800         THRU 2529-MARCH-ONE-SEGMENT-EXIT
093900         UNTIL WS-SEG-NO > CN-N-SEGMENTS.
094000     PERFORM 2590-FINALIZE-ZONE-STATS
094100         THRU 2590-FINALIZE-ZONE-STATS-EXIT.
094200 2599-SEGMENT-MODEL-EXIT.
094300     EXIT.
094400 EJECT
094500************************************************************
094600*      S1 -- STARTING STATE OF THE MARCH                     
      *
094700************************************************************
      *    WS-H-FLOOR GUARDS THE ENTHALPY FLOOR SO A ROUNDING
      *    ARTIFACT NEAR THE SATURATED-LIQUID LINE CANNOT DRIVE
      *    QUALITY NEGATIVE ON THE FIRST SUBCOOLED SEGMENT.
094800 2510-INIT-SEGMENT-MARCH.
      *    REFRIGERANT ENTHALPY CHAIN -- WS-H-F (SATURATED LIQUID) IS
      *    HELD AT A FIXED 200.0 KJ/KG REFERENCE, WS-H-G IS LIQUID
      *    PLUS LATENT HEAT, WS-H-REF IS THE ACTUAL ENTERING ENTHALPY
      *    INCLUDING SUPERHEAT.  WS-H-FLOOR GUARDS THE BOTTOM OF THE
      *    SUBCOOLED RANGE SO THE MARCH CANNOT COMPUTE A NEGATIVE
      *    QUALITY ON THE LAST FEW SEGMENTS.
094900     COMPUTE WS-L-SEG ROUNDED = CN-TUBE-LEN / CN-N-SEGMENTS.
095000     MOVE CN-T-REF-IN TO WS-T-REF.
095100     MOVE CN-T-WATER-IN TO WS-T-WATER.
095200     MOVE 200.0 TO WS-H-F.
095300     COMPUTE WS-H-G ROUNDED = WS-H-F + WS-MATCH-H-FG.
095400     COMPUTE WS-H-REF ROUNDED =
095500         WS-H-G + WS-MATCH-CP-VAPOR * (CN-T-REF-IN - CN-T-COND).
095600     COMPUTE WS-H-FLOOR ROUNDED =
095700         WS-H-F - (WS-MATCH-CP-LIQUID * 50).
095800     COMPUTE WS-C-WATER ROUNDED =
095900         CN-M-DOT-WATER * (CN-CP-WATER * 1000).
096000     INITIALIZE WS-ZONE-SUPHT-STATS
096100                WS-ZONE-TWOPH-STATS
096200                WS-ZONE-SUBCL-STATS.
      *        ALL THREE PRESENCE SWITCHES START 'N' -- A MARCH THAT
      *        NEVER ENTERS A PHASE LEAVES ITS SWITCH UNCHANGED AND
      *        2750-WRITE-ZONE-DETAIL SKIPS THAT ZONE'S LINE.
096300     MOVE 'N' TO WS-SUPHT-PRESENT-SW.
096400     MOVE 'N' TO WS-TWOPH-PRESENT-SW.
096500     MOVE 'N' TO WS-SUBCL-PRESENT-SW.
096600     MOVE 'N' TO WS-ADEQUATE-SW.
096700 2519-INIT-SEGMENT-MARCH-EXIT.
096800     EXIT.
096900 EJECT
097000************************************************************
097100*      ONE PASS OF THE MARCH LOOP -- ONE SEGMENT             
      *
097200************************************************************
097300 2520-MARCH-ONE-SEGMENT.
      *    ENTER/EXIT TEMPERATURES ARE SNAPSHOTTED BEFORE 2525-UPDATE-
      *    STATE ADVANCES THEM, SO THE SEGMENT DETAIL RECORD WRITTEN
      *    BY 2527 BELOW SHOWS BOTH ENDS OF THIS ONE SEGMENT RATHER
      *    THAN JUST THE TRAILING STATE.
097400     MOVE WS-T-REF   TO WS-T-REF-ENTER.
097500     MOVE WS-T-WATER TO WS-T-WATER-ENTER.
097600     PERFORM 2521-CLASSIFY-PHASE
097700         THRU 2521-CLASSIFY-PHASE-EXIT.
097800     PERFORM 2522-PICK-FILM-COEF
097900         THRU 2522-PICK-FILM-COEF-EXIT.
098000     PERFORM 2523-CALC-U-LOCAL
098100         THRU 2523-CALC-U-LOCAL-EXIT.
098200     COMPUTE WS-AREA-SEG ROUNDED =
098300         3.14159 * WS-OD-M * WS-L-SEG * CN-N-TUBES.
098400     PERFORM 2524-CALC-SEG-LMTD
098500         THRU 2524-CALC-SEG-LMTD-EXIT.
098600     COMPUTE WS-Q-SEG ROUNDED = WS-U-LOCAL * WS-AREA-SEG
098700                                            
      * WS-LMTD.
098800     IF WS-Q-SEG < 0
098900         MOVE 0 TO WS-Q-SEG
099000     END-IF.
099100     PERFORM 2525-UPDATE-STATE
099200         THRU 2525-UPDATE-STATE-EXIT.
099300     ADD WS-Q-SEG TO WS-Q-CUM.
099400     COMPUTE WS-SEG-POSITION ROUNDED =
099500         (WS-SEG-NO - 0.5) * WS-L-SEG.
099600     PERFORM 2526-ACCUM-ZONE-STATS
099700         THRU 2526-ACCUM-ZONE-STATS-EXIT.
099800     PERFORM 2527-WRITE-SEGMENT-DETAIL
099900         THRU 2527-WRITE-SEGMENT-DETAIL-EXIT.
100000     ADD 1 TO WS-SEG-NO.
100100 2529-MARCH-ONE-SEGMENT-EXIT.
100200     EXIT.
100300 EJECT
100400************************************************************
100500*      S2/S3 -- PHASE CLASSIFICATION AND EFFECTIVE CP        
      *
100600************************************************************
100700 2521-CLASSIFY-PHASE.
      *    TOLERANCE OF 0.1 ON BOTH THE TEMPERATURE AND ENTHALPY TESTS
      *    KEEPS FLOATING ROUND-OFF FROM FLICKERING A SEGMENT BACK AND
      *    FORTH BETWEEN PHASES RIGHT AT A BOUNDARY (RULE S2).
100800     IF WS-T-REF > CN-T-COND + 0.1
100900         SET PHASE-SUPERHEAT TO TRUE
101000     ELSE
101100         IF WS-H-REF > (WS-H-G - 0.1)
101200             SET PHASE-SUPERHEAT TO TRUE
101300         ELSE
101400             IF WS-H-REF > (WS-H-F + 0.1)
101500                 SET PHASE-TWO-PHASE TO TRUE
101600                 COMPUTE WS-QUALITY ROUNDED =
101700                     (WS-H-REF - WS-H-F) / WS-MATCH-H-FG
101800                 IF WS-QUALITY < 0
101900                     MOVE 0 TO WS-QUALITY
102000                 END-IF
102100                 IF WS-QUALITY > 1
102200                     MOVE 1 TO WS-QUALITY
102300                 END-IF
102400             ELSE
102500                 SET PHASE-SUBCOOLED TO TRUE
102600                 MOVE 0 TO WS-QUALITY
102700             END-IF
102800         END-IF
102900     END-IF.
103000     EVALUATE TRUE
103100         WHEN PHASE-SUPERHEAT
103200             MOVE WS-MATCH-CP-VAPOR TO WS-CP-EFF
103300         WHEN PHASE-SUBCOOLED
103400             MOVE WS-MATCH-CP-LIQUID TO WS-CP-EFF
103500         WHEN OTHER
103600             MOVE 0 TO WS-CP-EFF
103700     END-EVALUATE.
103800 2521-CLASSIFY-PHASE-EXIT.
103900     EXIT.
104000 EJECT
104100************************************************************
104200*      S5 -- TUBE-SIDE FILM COEFFICIENT BY PHASE             
      *
104300*      (SHELL-SIDE WS-H-SHELL IS FIXED AT 3000 -- SEE WS-MATH
      *
104400*      -- WS-SEGMARCH-WORK-AREA VALUE CLAUSE).               
      *
104500************************************************************
      *    FIXED PER-PHASE FILM COEFFICIENTS -- 800 SUPERHEAT, 1500
      *    TWO-PHASE (CONDENSING GIVES THE BEST FILM COEFFICIENT OF
      *    THE THREE), 1200 SUBCOOLED.  ENGINEERING-SUPPLIED
      *    CONSTANTS, NOT COMPUTED FROM CASE INPUTS.
104600 2522-PICK-FILM-COEF.
104700     EVALUATE TRUE
104800         WHEN PHASE-SUPERHEAT
104900             MOVE 800  TO WS-H-TUBE
105000         WHEN PHASE-TWO-PHASE
105100             MOVE 1500 TO WS-H-TUBE
105200         WHEN OTHER
105300             MOVE 1200 TO WS-H-TUBE
105400     END-EVALUATE.
105500 2522-PICK-FILM-COEF-EXIT.
105600     EXIT.
105700 EJECT
105800************************************************************
105900*      U1 -- LOCAL OVERALL HEAT-TRANSFER COEFFICIENT         
      *
106000************************************************************
106100 2523-CALC-U-LOCAL.
      *    STANDARD FIVE-RESISTANCE SERIES: TUBE-SIDE FILM, OD/ID
      *    RATIO OVER SHELL FILM, TUBE-WALL CONDUCTION (LN TERM FROM
      *    9300-CALC-NATURAL-LOG), AND TWO FIXED FOULING ALLOWANCES
      *    (INSIDE .000088, OUTSIDE .000176 M2-K/W -- SHOP STANDARD,
      *    NOT CASE INPUT).
106200     COMPUTE WS-LN-X ROUNDED = WS-OD-M / WS-ID-M.
106300     PERFORM 9300-CALC-NATURAL-LOG
106400         THRU 9399-CALC-NATURAL-LOG-EXIT.
106500     COMPUTE WS-U-LOCAL ROUNDED =
106600         1 / ( (1 / WS-H-TUBE)
106700             + ((WS-OD-M / WS-ID-M) / WS-H-SHELL)
106800             + ((WS-OD-M / (2 * CN-TUBE-K)) * WS-LN-RESULT)
106900             + 0.000088
107000             + ((WS-OD-M / WS-ID-M) * 0.000176) ).
107100 2523-CALC-U-LOCAL-EXIT.
107200     EXIT.
107300 EJECT
107400************************************************************
107500*      S6 -- SEGMENT LMTD, TWO-PHASE VS SINGLE-PHASE          
      *
107600************************************************************
107700 2524-CALC-SEG-LMTD.
      *    TWO-PHASE SEGMENTS HOLD A CONSTANT REFRIGERANT TEMPERATURE
      *    (CN-T-COND), SO LMTD COLLAPSES TO A SIMPLE DELTA.  SINGLE-
      *    PHASE SEGMENTS ESTIMATE BOTH ENDS' DELTA-T FROM A SMALL
      *    ASSUMED STEP (2.0 REF SIDE, 0.2 WATER SIDE) AND RUN THE
      *    USUAL LOG-MEAN FORMULA -- UNLESS DT1 AND DT2 ARE WITHIN
      *    0.01 OF EACH OTHER, WHERE THE LOG BLOWS UP, SO THE ARITHMETIC
      *    MEAN IS SUBSTITUTED INSTEAD (RULE S6).
107800     IF PHASE-TWO-PHASE
107900         COMPUTE WS-LMTD ROUNDED = CN-T-COND - WS-T-WATER
108000     ELSE
108100         IF PHASE-SUPERHEAT
108200             COMPUTE WS-T-REF-OUT-EST ROUNDED = WS-T-REF - 2.0
108300         ELSE
108400             COMPUTE WS-T-REF-OUT-EST ROUNDED = WS-T-REF + 2.0
108500         END-IF
108600         COMPUTE WS-T-WATER-OUT-EST ROUNDED = WS-T-WATER + 0.2.
108700         COMPUTE WS-DT1 ROUNDED = WS-T-REF - WS-T-WATER-OUT-EST.
108800         COMPUTE WS-DT2 ROUNDED = WS-T-REF-OUT-EST - WS-T-WATER.
108900         IF WS-DT1 > 0 AND WS-DT2 > 0
109000             COMPUTE WS-DT-DIFF = WS-DT1 - WS-DT2
109100             IF WS-DT-DIFF < 0
109200                 COMPUTE WS-DT-DIFF = WS-DT-DIFF * -1
109300             END-IF
109400             IF WS-DT-DIFF > 0.01
109500                 COMPUTE WS-LN-X ROUNDED = WS-DT1 / WS-DT2
109600                 PERFORM 9300-CALC-NATURAL-LOG
109700                     THRU 9399-CALC-NATURAL-LOG-EXIT
109800                 COMPUTE WS-LMTD ROUNDED =
109900                     (WS-DT1 - WS-DT2) / WS-LN-RESULT
110000             ELSE
110100                 COMPUTE WS-LMTD ROUNDED = (WS-DT1 + WS-DT2) / 2
110200             END-IF
110300         ELSE
110400             MOVE 5.0 TO WS-LMTD
110500         END-IF
110600     END-IF.
110700 2524-CALC-SEG-LMTD-EXIT.
110800     EXIT.
110900 EJECT
111000************************************************************
111100*      S7 -- REFRIGERANT AND WATER STATE UPDATE AFTER Q-SEG  
      *
111200************************************************************
111300 2525-UPDATE-STATE.
      *    TWO-PHASE SEGMENTS DROP ENTHALPY AT CONSTANT TEMPERATURE;
      *    SINGLE-PHASE SEGMENTS DROP TEMPERATURE DIRECTLY FROM THE
      *    SENSIBLE-HEAT RELATION.  EITHER WAY THE WATER SIDE WARMS BY
      *    THE SAME Q-SEG DIVIDED BY ITS OWN HEAT CAPACITY RATE.
111400     EVALUATE TRUE
111500         WHEN PHASE-TWO-PHASE
111600             COMPUTE WS-H-REF ROUNDED =
111700                 WS-H-REF - (WS-Q-SEG / CN-M-DOT-REF / 1000)
111800             MOVE CN-T-COND TO WS-T-REF
111900             IF WS-H-REF < WS-H-FLOOR
112000                 MOVE WS-H-FLOOR TO WS-H-REF
112100             END-IF
112200         WHEN OTHER
112300             COMPUTE WS-T-REF ROUNDED =
112400                 WS-T-REF -
112500                     (WS-Q-SEG / (CN-M-DOT-REF * (WS-CP-EFF * 1000)))
112600             COMPUTE WS-H-REF ROUNDED =
112700                 WS-H-REF - (WS-Q-SEG / CN-M-DOT-REF / 1000)
112800     END-EVALUATE.
112900     COMPUTE WS-T-WATER ROUNDED =
113000         WS-T-WATER + (WS-Q-SEG / WS-C-WATER).
113100 2525-UPDATE-STATE-EXIT.
113200     EXIT.
113300 EJECT
113400************************************************************
113500*      S8 -- ACCUMULATE ZONE-BOUNDARY STATISTICS (PARTIAL -- 
      *
113600*      AVERAGES ARE TAKEN AT 2590 AFTER THE MARCH IS COMPLETE)
      *
113700************************************************************
113800 2526-ACCUM-ZONE-STATS.
      *    FIRST SEGMENT SEEN IN EACH PHASE SETS THE ZONE-PRESENT
      *    SWITCH AND STAMPS FIRST-SEG -- A CONDENSER WHOSE MARCH
      *    NEVER ENTERS, SAY, DESUPERHEAT WILL SIMPLY NEVER TRIP THAT
      *    BRANCH, AND 2750-WRITE-ZONE-DETAIL LATER SKIPS THE LINE.
      *    WS-ZNC-FIRST-T-WATER IS CAPTURED ONLY ON SUBCOOL ENTRY --
      *    IT FEEDS THE THERMAL-PINCH CHECK AT 2640.
113900     EVALUATE TRUE
114000         WHEN PHASE-SUPERHEAT
114100             IF WS-ZNS-SEG-CNT = 0
114200                 MOVE WS-SEG-NO TO WS-ZNS-FIRST-SEG
114300                 SET SUPHT-ZONE-PRESENT TO TRUE
114400             END-IF
114500             MOVE WS-SEG-NO TO WS-ZNS-LAST-SEG
114600             ADD 1 TO WS-ZNS-SEG-CNT
114700             ADD WS-L-SEG TO WS-ZNS-SUM-LEN
114800             ADD WS-AREA-SEG TO WS-ZNS-SUM-AREA
114900             ADD WS-Q-SEG TO WS-ZNS-SUM-Q
115000             ADD WS-U-LOCAL TO WS-ZNS-SUM-U
115100             ADD WS-LMTD TO WS-ZNS-SUM-LMTD
115200         WHEN PHASE-TWO-PHASE
115300             IF WS-ZNT-SEG-CNT = 0
115400                 MOVE WS-SEG-NO TO WS-ZNT-FIRST-SEG
115500                 SET TWOPH-ZONE-PRESENT TO TRUE
115600             END-IF
115700             MOVE WS-SEG-NO TO WS-ZNT-LAST-SEG
115800             ADD 1 TO WS-ZNT-SEG-CNT
115900             ADD WS-L-SEG TO WS-ZNT-SUM-LEN
116000             ADD WS-AREA-SEG TO WS-ZNT-SUM-AREA
116100             ADD WS-Q-SEG TO WS-ZNT-SUM-Q
116200             ADD WS-U-LOCAL TO WS-ZNT-SUM-U
116300             ADD WS-LMTD TO WS-ZNT-SUM-LMTD
116400         WHEN OTHER
116500             IF WS-ZNC-SEG-CNT = 0
116600                 MOVE WS-SEG-NO TO WS-ZNC-FIRST-SEG
116700                 SET SUBCL-ZONE-PRESENT TO TRUE
116800                 MOVE WS-T-WATER-ENTER TO WS-ZNC-FIRST-T-WATER
116900             END-IF
117000             MOVE WS-SEG-NO TO WS-ZNC-LAST-SEG
117100             ADD 1 TO WS-ZNC-SEG-CNT
117200             ADD WS-L-SEG TO WS-ZNC-SUM-LEN
117300             ADD WS-AREA-SEG TO WS-ZNC-SUM-AREA
117400             ADD WS-Q-SEG TO WS-ZNC-SUM-Q
117500             ADD WS-U-LOCAL TO WS-ZNC-SUM-U
117600             ADD WS-LMTD TO WS-ZNC-SUM-LMTD
117700     END-EVALUATE.
117800 2526-ACCUM-ZONE-STATS-EXIT.
117900     EXIT.
118000 EJECT
118100************************************************************
118200*      WRITE ONE SEGMENT-DETAIL RECORD TO SEGMENT-OUT        
      *
118300************************************************************
      *    ONE SEGOUT RECORD PER SEGMENT, REGARDLESS OF PHASE -- THE
      *    DOWNSTREAM PLOTTING JOB EXPECTS A CONTINUOUS RUN OF
      *    SEGMENT NUMBERS 1 THRU CN-N-SEGMENTS FOR EVERY CASE.
118400 2527-WRITE-SEGMENT-DETAIL.
118500     MOVE CN-CASE-ID       TO CN-SEGD-CASE-ID.
118600     MOVE WS-SEG-NO        TO CN-SEGD-SEG-NO.
118700     MOVE WS-SEG-POSITION  TO CN-SEGD-POSITION-M.
118800     MOVE WS-PHASE-CODE    TO CN-SEGD-PHASE-CODE.
118900     MOVE WS-QUALITY       TO CN-SEGD-QUALITY.
119000     MOVE WS-T-REF-ENTER   TO CN-SEGD-T-REF.
119100     MOVE WS-T-REF         TO CN-SEGD-T-REF-OUT.
119200     MOVE WS-T-WATER       TO CN-SEGD-T-WATER-OUT.
119300     MOVE WS-U-LOCAL       TO CN-SEGD-U-LOCAL.
119400     MOVE WS-LMTD          TO CN-SEGD-LMTD.
119500     MOVE WS-AREA-SEG      TO CN-SEGD-AREA-SEG.
119600     MOVE WS-Q-SEG         TO CN-SEGD-Q-SEG.
119700     MOVE WS-Q-CUM         TO CN-SEGD-Q-CUM.
119800     WRITE SEGOUT-REC FROM CN-SEGD-RECORD.
119900     ADD 1 TO WS-SEGS-WRITTEN-CNT.
120000 2527-WRITE-SEGMENT-DETAIL-EXIT.
120100     EXIT.
120200 EJECT
120300************************************************************
120400*      S8 ZONE AVERAGES AND S9 OVERALL OUTPUTS               
      *
120500************************************************************
      *    AVERAGES ARE GUARDED BY A SEG-CNT > 0 TEST SO A ZONE THAT
      *    NEVER APPEARED IN THE MARCH (SEE 2526) IS LEFT AT ITS
      *    INITIALIZED ZERO RATHER THAN DIVIDING BY ZERO.
120600 2590-FINALIZE-ZONE-STATS.
120700     IF WS-ZNS-SEG-CNT > 0
120800         COMPUTE WS-ZNS-AVG-U ROUNDED =
120900             WS-ZNS-SUM-U / WS-ZNS-SEG-CNT
121000         COMPUTE WS-ZNS-AVG-LMTD ROUNDED =
121100             WS-ZNS-SUM-LMTD / WS-ZNS-SEG-CNT
121200     END-IF.
121300     IF WS-ZNT-SEG-CNT > 0
121400         COMPUTE WS-ZNT-AVG-U ROUNDED =
121500             WS-ZNT-SUM-U / WS-ZNT-SEG-CNT
121600         COMPUTE WS-ZNT-AVG-LMTD ROUNDED =
121700             WS-ZNT-SUM-LMTD / WS-ZNT-SEG-CNT
121800     END-IF.
121900     IF WS-ZNC-SEG-CNT > 0
122000         COMPUTE WS-ZNC-AVG-U ROUNDED =
122100             WS-ZNC-SUM-U / WS-ZNC-SEG-CNT
122200         COMPUTE WS-ZNC-AVG-LMTD ROUNDED =
122300             WS-ZNC-SUM-LMTD / WS-ZNC-SEG-CNT
122400     END-IF.
122500     COMPUTE WS-SUBCOOL-ACH ROUNDED = CN-T-COND - WS-T-REF.
122600     IF WS-SUBCOOL-ACH >= (CN-SUBCOOL-REQ * 0.95)
122700         SET SUBCOOL-ADEQUATE TO TRUE
122800     END-IF.
122900 2590-FINALIZE-ZONE-STATS-EXIT.
123000     EXIT.
123100 EJECT
123200************************************************************
123300*         SUBCOOL-ANALYSIS -- ADEQUACY GRADE AND WARNINGS    
      *
123400*         RULES A1 THRU A6                                   
      *
123500************************************************************
      *    RULES A1 THRU A6 -- IS THE SUBCOOL ZONE BIG ENOUGH TO
      *    ACTUALLY DELIVER THE REQUESTED DEGREES OF SUBCOOLING, AND
      *    IS THE APPROACH TO IT FREE OF A THERMAL PINCH.  SKIPPED
      *    ENTIRELY (2610 ONLY) IF THE MARCH NEVER REACHED THE
      *    SUBCOOLED PHASE.
123600 2600-SUBCOOL-ANALYSIS.
123700     MOVE 'N' TO WS-AREA-ADEQUATE-SW.
123800     MOVE 0 TO WS-WARN-CNT.
123900     MOVE SPACE TO WS-WARN-CODE-1.
124000     MOVE SPACE TO WS-WARN-TEXT-1.
124100     MOVE SPACE TO WS-WARN-CODE-2.
124200     MOVE SPACE TO WS-WARN-TEXT-2.
124300     IF NOT SUBCL-ZONE-PRESENT
124400         PERFORM 2610-NO-SUBCOOL-ZONE
124500             THRU 2619-NO-SUBCOOL-ZONE-EXIT
124600     ELSE
124700         PERFORM 2620-CALC-REQUIRED-AREA
124800             THRU 2629-CALC-REQUIRED-AREA-EXIT
124900         PERFORM 2630-GRADE-AREA-ADEQUACY
125000             THRU 2639-GRADE-AREA-ADEQUACY-EXIT
125100         PERFORM 2640-CHECK-THERMAL-PINCH
125200             THRU 2649-CHECK-THERMAL-PINCH-EXIT
125300     END-IF.
125400 2699-SUBCOOL-ANALYSIS-EXIT.
125500     EXIT.
125600 EJECT
125700************************************************************
125800*      A1 -- NO SUBCOOLED SEGMENT AT ALL                     
      *
125900************************************************************
      *    999 IS A SENTINEL RATIO, NOT A COMPUTED VALUE -- IT PRINTS
      *    AS A VISUALLY OBVIOUS OUT-OF-RANGE NUMBER ON THE REPORT
      *    RATHER THAN A MISLEADING ZERO OR BLANK.
126000 2610-NO-SUBCOOL-ZONE.
126100     MOVE 0 TO WS-A-ACT.
126200     MOVE 0 TO WS-A-REQ.
126300     MOVE 999 TO WS-AREA-RATIO.
126400     MOVE 'N-A     ' TO WS-SEVERITY.
126500     MOVE 'ADDSUB' TO WS-RECOMMEND-CODE.
126600     ADD 1 TO WS-WARN-CNT.
126700     MOVE 'NOSUB ' TO WS-WARN-CODE-1.
126800     MOVE 'NO SUBCOOLED SEGMENT FOUND - ADD A SEPARATE SUBCOOLER.'
126900                    TO WS-WARN-TEXT-1.
127000 2619-NO-SUBCOOL-ZONE-EXIT.
127100     EXIT.
127200 EJECT
127300************************************************************
127400*      A2/A3 -- REQUIRED SUBCOOL AREA AND AREA RATIO         
      *
127500************************************************************
      *    REQUIRED SUBCOOL DUTY USES THE CASE'S OWN CP-LIQUID AND
      *    MASS FLOW, NOT THE ZONE'S ACCUMULATED Q -- THIS IS WHAT
      *    THE ZONE SHOULD HAVE DELIVERED, COMPARED AGAINST WHAT THE
      *    ACTUAL ZONE AREA CAN DELIVER AT ITS AVERAGE U/LMTD.
127600 2620-CALC-REQUIRED-AREA.
127700     MOVE WS-ZNC-SUM-AREA TO WS-A-ACT.
127800     COMPUTE WS-Q-SUB-REQ ROUNDED =
127900         CN-M-DOT-REF * (WS-MATCH-CP-LIQUID * 1000)
128000                      
      * CN-SUBCOOL-REQ.
128100     IF WS-ZNC-AVG-U = 0 OR WS-ZNC-AVG-LMTD = 0
128200         MOVE 0 TO WS-A-REQ
128300     ELSE
128400         COMPUTE WS-A-REQ ROUNDED =
128500             WS-Q-SUB-REQ / (WS-ZNC-AVG-U * WS-ZNC-AVG-LMTD)
128600     END-IF.
128700     IF WS-A-REQ = 0
128800         MOVE 999 TO WS-AREA-RATIO
128900     ELSE
129000         COMPUTE WS-AREA-RATIO ROUNDED = WS-A-ACT / WS-A-REQ
129100     END-IF.
129200 2629-CALC-REQUIRED-AREA-EXIT.
129300     EXIT.
129400 EJECT
129500************************************************************
129600*      A4/A5 -- AREA ADEQUACY TEST AND DEFICIT SEVERITY GRADE
      *
129700************************************************************
      *    5% SLACK (0.95 FACTOR) BEFORE A ZONE IS CALLED ADEQUATE --
      *    ROUNDING IN THE ROW-COUNT MATH CAN LEAVE A DESIGN A HAIR
      *    SHORT OF ITS THEORETICAL REQUIREMENT WITHOUT BEING A REAL
      *    PROBLEM.  DEFICIT SEVERITY THRESHOLDS (50%/20%) ARE
      *    ENGINEERING JUDGEMENT CALLS, NOT DERIVED.
129800 2630-GRADE-AREA-ADEQUACY.
      *        RULE A4 -- THE ADEQUACY TEST ITSELF.
129900     IF WS-A-ACT >= (WS-A-REQ * 0.95)
130000         SET AREA-IS-ADEQUATE TO TRUE
130100         MOVE 'ADEQUATE' TO WS-SEVERITY
130200         MOVE 'NONE  ' TO WS-RECOMMEND-CODE
130300     ELSE
130400         IF WS-A-REQ NOT = 0
      *        RULE A5 -- HOW FAR SHORT, AS A PERCENT OF WHAT WAS
      *        REQUIRED, DRIVES THE SEVERITY GRADE BELOW.
130500             COMPUTE WS-DEF-PCT ROUNDED =
130600                 ((WS-A-REQ - WS-A-ACT) / WS-A-REQ) * 100
130700         ELSE
130800             MOVE 0 TO WS-DEF-PCT
130900         END-IF
131000         IF WS-DEF-PCT > 50
131100             MOVE 'SEVERE  ' TO WS-SEVERITY
131200         ELSE
131300             IF WS-DEF-PCT > 20
131400                 MOVE 'MODERATE' TO WS-SEVERITY
131500             ELSE
131600                 MOVE 'MINOR   ' TO WS-SEVERITY
131700             END-IF
131800         END-IF
131900         MOVE 'ADDROW' TO WS-RECOMMEND-CODE
132000     END-IF.
132100 2639-GRADE-AREA-ADEQUACY-EXIT.
132200     EXIT.
132300 EJECT
132400************************************************************
132500*      A6 -- THERMAL PINCH AT SUBCOOL ZONE ENTRY            
      *
132600************************************************************
      *    A 3.0 DEGREE C OR SMALLER APPROACH BETWEEN THE ENTERING
      *    REFRIGERANT TEMPERATURE AND THE WATER TEMPERATURE AT
      *    SUBCOOL-ZONE ENTRY RISKS THE TWO CURVES CROSSING FARTHER
      *    DOWN THE TUBE -- FLAGGED HERE RATHER THAN LEFT FOR THE
      *    ANALYST TO SPOT ON THE SEGMENT DETAIL PRINTOUT.
132700 2640-CHECK-THERMAL-PINCH.
      *        RULE A6 -- SEE BANNER ABOVE FOR THE 3.0 DEGREE
      *        THRESHOLD RATIONALE.
132800     IF (CN-T-COND - WS-ZNC-FIRST-T-WATER) < 3.0
132900         ADD 1 TO WS-WARN-CNT
133000         IF WS-WARN-CNT = 1
133100             MOVE 'PINCH ' TO WS-WARN-CODE-1
133200             MOVE 'THERMAL PINCH AT SUBCOOL ZONE ENTRY - '
133300               TO WS-WARN-TEXT-1
133400         ELSE
133500             MOVE 'PINCH ' TO WS-WARN-CODE-2
133600             MOVE 'THERMAL PINCH AT SUBCOOL ZONE ENTRY - '
133700               TO WS-WARN-TEXT-2
133800         END-IF
133900     END-IF.
134000 2649-CHECK-THERMAL-PINCH-EXIT.
134100     EXIT.
134200 EJECT
134300************************************************************
134400*         WRITE-CASE-REPORT -- THE TEN PRINT LINES PER CASE  
      *
134500************************************************************
      *    NINE PRINT PARAGRAPHS, ONE CASE REPORT -- HEADING, DUTIES,
      *    ROWS, ZONES, ZONE DETAIL, OVERALL RESULT, SUBCOOL AREA,
      *    THEN UP TO TWO WARNING LINES.  GRAND TOTAL ACCUMULATOR IS
      *    UPDATED LAST SO A SKIPPED CASE (WHICH NEVER REACHES HERE)
      *    CANNOT CONTRIBUTE TO IT.
134600 2700-WRITE-CASE-REPORT.
134700     PERFORM 2710-WRITE-HEADING
134800         THRU 2719-WRITE-HEADING-EXIT.
134900     PERFORM 2720-WRITE-DUTIES
135000         THRU 2729-WRITE-DUTIES-EXIT.
135100     PERFORM 2730-WRITE-ROWS
135200         THRU 2739-WRITE-ROWS-EXIT.
135300     PERFORM 2740-WRITE-ZONES
135400         THRU 2749-WRITE-ZONES-EXIT.
135500     PERFORM 2750-WRITE-ZONE-DETAIL
135600         THRU 2759-WRITE-ZONE-DETAIL-EXIT.
135700     PERFORM 2760-WRITE-RESULT
135800         THRU 2769-WRITE-RESULT-EXIT.
135900     PERFORM 2770-WRITE-SUBAREA
136000         THRU 2779-WRITE-SUBAREA-EXIT.
136100     PERFORM 2780-WRITE-WARNINGS
136200         THRU 2789-WRITE-WARNINGS-EXIT.
136300     ADD WS-Q-CUM TO WS-GRAND-Q-TOTAL.
136400 2799-WRITE-CASE-REPORT-EXIT.
136500     EXIT.
136600 EJECT
      *    PAGE-TOP LINE FOR THIS CASE -- CASE ID AND REFRIGERANT CODE
      *    ONLY.  RUN DATE ALREADY WENT ON THE REPORT AT JOB START,
      *    SEE 1000-INITIALIZATION.
136700 2710-WRITE-HEADING.
136800     MOVE CN-CASE-ID     TO CN-RH-CASE-ID.
136900     MOVE CN-REFRIG-CODE TO CN-RH-REFRIG-CODE.
137000     MOVE SPACE              TO RPT-CTL-CHAR.
137100     MOVE CN-RPT-HEADING-LINE TO RPT-PRINT-LINE.
137200     WRITE RPTOUT-REC.
137300 2719-WRITE-HEADING-EXIT.
137400     EXIT.
137500 EJECT
      *    DUTY LINE -- THREE ZONE DUTIES PLUS THE CUMULATIVE TOTAL,
      *    ALL RESCALED FROM WATTS TO KW FOR THE REPORT (RULE S8).
137600 2720-WRITE-DUTIES.
      *        WATTS TO KW FOR THE PRINTED DUTY LINE -- THE WORKING
      *        FIELDS THEMSELVES STAY IN WATTS THROUGHOUT THE MARCH.
137700     COMPUTE CN-RD-DESUP ROUNDED = WS-Q-DESUP   / 1000.
137800     COMPUTE CN-RD-COND  ROUNDED = WS-Q-COND    / 1000.
137900     COMPUTE CN-RD-SUBCL ROUNDED = WS-Q-SUBCOOL / 1000.
138000     COMPUTE CN-RD-TOTAL ROUNDED = WS-Q-TOTAL   / 1000.
138100     MOVE SPACE             TO RPT-CTL-CHAR.
138200     MOVE CN-RPT-DUTIES-LINE TO RPT-PRINT-LINE.
138300     WRITE RPTOUT-REC.
138400 2729-WRITE-DUTIES-EXIT.
138500     EXIT.
138600 EJECT
      *    ROW-COUNT LINE -- ACTUAL ROWS BUILT PER ZONE AT 2400-TUBE-
      *    SHEET ALONGSIDE THE ORIGINAL ESTIMATE FROM 2330-CALC-ROWS-
      *    EST, SO A REVIEWER CAN SEE HOW FAR THE TUBE-SHEET LAYOUT
      *    DRIFTED FROM THE FIRST-PASS GUESS.
138700 2730-WRITE-ROWS.
      *        ACTUAL ROWS BUILT, ZONE BY ZONE, VS THE SINGLE
      *        OVERALL ESTIMATE FROM 2330 -- A WIDE GAP ON THE REPORT
      *        IS THE ANALYST'S CUE TO RECHECK THE ZONE ASSUMPTIONS.
138800     MOVE WS-ROWS-DESUP    TO CN-RR-DESUP.
138900     MOVE WS-ROWS-COND     TO CN-RR-COND.
139000     MOVE WS-ROWS-SUBCL    TO CN-RR-SUBCL.
139100     MOVE WS-N-ROWS-EST    TO CN-RR-EST-ROWS.
139200     MOVE SPACE           TO RPT-CTL-CHAR.
139300     MOVE CN-RPT-ROWS-LINE TO RPT-PRINT-LINE.
139400     WRITE RPTOUT-REC.
139500 2739-WRITE-ROWS-EXIT.
139600     EXIT.
139700 EJECT
      *    TUBE-COUNT-BY-ZONE LINE -- COUNTS AND PERCENTAGES TALLIED
      *    TUBE BY TUBE AT 2441-TALLY-TUBE-ZONE DURING THE TUBE-SHEET
      *    BUILD, NOT RECOMPUTED HERE.
139800 2740-WRITE-ZONES.
      *        TUBE COUNTS AND PERCENTAGES TALLIED BACK AT 2440-ZONE-
      *        SUMMARY -- NOT RECOMPUTED HERE.
139900     MOVE WS-ZONE-CNT-D    TO CN-RZ-DESUP-CNT.
140000     MOVE WS-ZONE-PCT-D    TO CN-RZ-DESUP-PCT.
140100     MOVE WS-ZONE-CNT-K    TO CN-RZ-COND-CNT.
140200     MOVE WS-ZONE-PCT-K    TO CN-RZ-COND-PCT.
140300     MOVE WS-ZONE-CNT-U    TO CN-RZ-SUBCL-CNT.
140400     MOVE WS-ZONE-PCT-U    TO CN-RZ-SUBCL-PCT.
140500     MOVE SPACE            TO RPT-CTL-CHAR.
140600     MOVE CN-RPT-ZONES-LINE TO RPT-PRINT-LINE.
140700     WRITE RPTOUT-REC.
140800 2749-WRITE-ZONES-EXIT.
140900     EXIT.
141000 EJECT
141100************************************************************
141200*      ZONE-BY-ZONE DETAIL -- ONE LINE PER PHASE PRESENT (S8)
      *
141300************************************************************
141400 2750-WRITE-ZONE-DETAIL.
141500     MOVE SPACE               TO RPT-CTL-CHAR.
141600     MOVE CN-RPT-ZONEHDR-LINE TO RPT-PRINT-LINE.
141700     WRITE RPTOUT-REC.
      *    DESUPERHEAT ZONE ONLY PRINTS IF ANY SEGMENT EVER SET THE
      *    ZONE-CODE TO 'D' AT 2526-ACCUM-ZONE-STATS -- A SHORT
      *    CONDENSER CAN LEGITIMATELY SKIP A PHASE ENTIRELY.
141800     IF SUPHT-ZONE-PRESENT
141900         MOVE 'S'            TO CN-ZD-PHASE-CODE
142000         MOVE WS-ZNS-FIRST-SEG TO CN-ZD-FIRST-SEG
142100         MOVE WS-ZNS-LAST-SEG  TO CN-ZD-LAST-SEG
142200         MOVE WS-ZNS-SUM-LEN   TO CN-ZD-LENGTH-M
142300         MOVE WS-ZNS-SUM-AREA  TO CN-ZD-AREA-M2
142400         COMPUTE CN-ZD-Q-KW ROUNDED = WS-ZNS-SUM-Q / 1000
142500         MOVE WS-ZNS-AVG-U     TO CN-ZD-U-AVG
142600         MOVE WS-ZNS-AVG-LMTD  TO CN-ZD-LMTD-AVG
142700         MOVE SPACE               TO RPT-CTL-CHAR
142800         MOVE CN-RPT-ZONEDET-LINE TO RPT-PRINT-LINE
142900         WRITE RPTOUT-REC
143000     END-IF.
143100     IF TWOPH-ZONE-PRESENT
143200         MOVE 'T'            TO CN-ZD-PHASE-CODE
143300         MOVE WS-ZNT-FIRST-SEG TO CN-ZD-FIRST-SEG
143400         MOVE WS-ZNT-LAST-SEG  TO CN-ZD-LAST-SEG
143500         MOVE WS-ZNT-SUM-LEN   TO CN-ZD-LENGTH-M
143600         MOVE WS-ZNT-SUM-AREA  TO CN-ZD-AREA-M2
143700         COMPUTE CN-ZD-Q-KW ROUNDED = WS-ZNT-SUM-Q / 1000
143800         MOVE WS-ZNT-AVG-U     TO CN-ZD-U-AVG
143900         MOVE WS-ZNT-AVG-LMTD  TO CN-ZD-LMTD-AVG
144000         MOVE SPACE               TO RPT-CTL-CHAR
144100         MOVE CN-RPT-ZONEDET-LINE TO RPT-PRINT-LINE
144200         WRITE RPTOUT-REC
144300     END-IF.
144400     IF SUBCL-ZONE-PRESENT
144500         MOVE 'C'            TO CN-ZD-PHASE-CODE
144600         MOVE WS-ZNC-FIRST-SEG TO CN-ZD-FIRST-SEG
144700         MOVE WS-ZNC-LAST-SEG  TO CN-ZD-LAST-SEG
144800         MOVE WS-ZNC-SUM-LEN   TO CN-ZD-LENGTH-M
144900         MOVE WS-ZNC-SUM-AREA  TO CN-ZD-AREA-M2
145000         COMPUTE CN-ZD-Q-KW ROUNDED = WS-ZNC-SUM-Q / 1000
145100         MOVE WS-ZNC-AVG-U     TO CN-ZD-U-AVG
145200         MOVE WS-ZNC-AVG-LMTD  TO CN-ZD-LMTD-AVG
145300         MOVE SPACE               TO RPT-CTL-CHAR
145400         MOVE CN-RPT-ZONEDET-LINE TO RPT-PRINT-LINE
145500         WRITE RPTOUT-REC
145600     END-IF.
145700 2759-WRITE-ZONE-DETAIL-EXIT.
145800     EXIT.
145900 EJECT
146000************************************************************
146100*      S9 OVERALL RESULT LINE                                
      *
146200************************************************************
146300 2760-WRITE-RESULT.
      *        WS-Q-CUM IS THE RUNNING TOTAL ACCUMULATED SEGMENT BY
      *        SEGMENT AT 2520-MARCH-ONE-SEGMENT -- BY THE TIME WE
      *        GET HERE THE MARCH HAS COMPLETED, SO IT IS THE FINAL
      *        CASE TOTAL (RULE S9).
146400     COMPUTE CN-RS-Q-TOTAL ROUNDED = WS-Q-CUM / 1000.
146500     MOVE WS-SUBCOOL-ACH   TO CN-RS-SUBCOOL-ACH.
146600     MOVE CN-SUBCOOL-REQ   TO CN-RS-SUBCOOL-REQ.
      *    WS-ADEQUATE-SW WAS SET BACK AT 2630-GRADE-AREA-ADEQUACY --
      *    THIS PARAGRAPH ONLY TRANSLATES THE SWITCH TO REPORT TEXT.
146700     IF SUBCOOL-ADEQUATE
146800         MOVE 'ADEQUATE  ' TO CN-RS-STATUS
146900     ELSE
147000         MOVE 'INADEQUATE' TO CN-RS-STATUS
147100     END-IF.
147200     MOVE SPACE             TO RPT-CTL-CHAR.
147300     MOVE CN-RPT-RESULT-LINE TO RPT-PRINT-LINE.
147400     WRITE RPTOUT-REC.
147500 2769-WRITE-RESULT-EXIT.
147600     EXIT.
147700 EJECT
      *    SUBCOOLING AREA DETAIL LINE -- ACTUAL VS REQUIRED AREA AND
      *    THE RATIO/SEVERITY CODE FROM 2620-CALC-REQUIRED-AREA AND
      *    2630-GRADE-AREA-ADEQUACY (RULE A5).
147800 2770-WRITE-SUBAREA.
      *        ACTUAL/REQUIRED SUBCOOL AREA AND THE RATIO/SEVERITY
      *        SET BY 2620/2630 ABOVE -- STRAIGHT MOVES, NO NEW MATH.
147900     MOVE WS-A-ACT          TO CN-SA-ACTUAL.
148000     MOVE WS-A-REQ          TO CN-SA-REQUIRED.
148100     MOVE WS-AREA-RATIO     TO CN-SA-RATIO.
148200     MOVE WS-SEVERITY       TO CN-SA-SEVERITY.
148300     MOVE SPACE              TO RPT-CTL-CHAR.
148400     MOVE CN-RPT-SUBAREA-LINE TO RPT-PRINT-LINE.
148500     WRITE RPTOUT-REC.
148600 2779-WRITE-SUBAREA-EXIT.
148700     EXIT.
148800 EJECT
      *    AT MOST TWO WARNINGS CAN EVER FIRE FOR ONE CASE -- ONE FROM
      *    2610-NO-SUBCOOL-ZONE, ONE FROM 2640-CHECK-THERMAL-PINCH --
      *    SO THE TWO IF TESTS BELOW COVER EVERY POSSIBLE VALUE OF
      *    WS-WARN-CNT.
148900 2780-WRITE-WARNINGS.
149000     IF WS-WARN-CNT > 0
149100         MOVE WS-WARN-CODE-1 TO CN-WN-CODE
149200         MOVE WS-WARN-TEXT-1 TO CN-WN-TEXT
149300         MOVE SPACE               TO RPT-CTL-CHAR
149400         MOVE CN-RPT-WARNING-LINE TO RPT-PRINT-LINE
149500         WRITE RPTOUT-REC
149600     END-IF.
149700     IF WS-WARN-CNT > 1
149800         MOVE WS-WARN-CODE-2 TO CN-WN-CODE
149900         MOVE WS-WARN-TEXT-2 TO CN-WN-TEXT
150000         MOVE SPACE               TO RPT-CTL-CHAR
150100         MOVE CN-RPT-WARNING-LINE TO RPT-PRINT-LINE
150200         WRITE RPTOUT-REC
150300     END-IF.
150400 2789-WRITE-WARNINGS-EXIT.
150500     EXIT.
150600 EJECT
150700************************************************************
150800*         ABEND ROUTINE -- ENTERED BY GO TO ON ANY OPEN/READ 
      *
150900*         FAILURE DETECTED ABOVE.  ALWAYS TERMINATES THE RUN.
      *
151000************************************************************
      *    ENTERED ONLY BY GO TO FROM 1100-OPEN-FILES -- NO PERFORM
      *    FALLS IN HERE, SO THE CLOSE LIST BELOW IS SAFE EVEN THOUGH
      *    SOME OF THE FOUR FILES MAY NEVER HAVE OPENED SUCCESSFULLY
      *    (AN UNOPENED CLOSE IS HARMLESS ON THIS SHOP'S COMPILER).
151100 EOJ9900-ABEND.
151200     DISPLAY 'CNCOND01 - ABNORMAL END OF JOB'.
151300     CLOSE DESIGN-CASES
151400           REFRIG-PROPS
151500           SEGMENT-OUT
151600           REPORT-OUT.
151700     MOVE 16 TO RETURN-CODE.
151800     GOBACK.
151900 EJECT
152000************************************************************
152100*         NORMAL END OF JOB -- GRAND TOTAL LINE, CLOSE, COUNTS     *
152200************************************************************
152300 EOJ9000-CLOSE-FILES.
      *    GRAND TOTAL LINE PRINTS ONCE, AFTER THE LAST CASE'S OWN
      *    REPORT -- WS-GRAND-Q-TOTAL WAS ACCUMULATED CASE BY CASE AT
      *    2799-WRITE-CASE-REPORT-EXIT AND IS KEPT COMP-3 LIKE THE
      *    PER-CASE DUTY FIELDS IT SUMS.
152400     MOVE WS-CASES-PROC-CNT TO CN-GT-CASES.
152500     COMPUTE CN-GT-TOTAL-Q ROUNDED = WS-GRAND-Q-TOTAL / 1000.
152600     MOVE SPACE                 TO RPT-CTL-CHAR.
152700     MOVE CN-RPT-GRANDTOT-LINE  TO RPT-PRINT-LINE.
152800     WRITE RPTOUT-REC.
152900     CLOSE DESIGN-CASES
153000           REFRIG-PROPS
153100           SEGMENT-OUT
153200           REPORT-OUT.
153300     DISPLAY 'CNCOND01 - CASES READ      = ' WS-CASES-READ-CNT.
153400     DISPLAY 'CNCOND01 - CASES PROCESSED = ' WS-CASES-PROC-CNT.
153500     DISPLAY 'CNCOND01 - CASES SKIPPED   = ' WS-CASES-SKIP-CNT.
153600     DISPLAY 'CNCOND01 - SEGMENTS WRITTEN= ' WS-SEGS-WRITTEN-CNT.
153700 EOJ9000-CLOSE-FILES-EXIT.
153800     EXIT.
153900 EJECT
154000************************************************************
154100*         UNIVERSAL EXIT LABEL -- SEE MAINTENANCE HISTORY 11/98    *
154200************************************************************
154300 EOJ9999-EXIT.
154400     EXIT.
154500 EJECT
154600************************************************************
154700*    GENERAL PURPOSE ARITHMETIC ROUTINES -- THIS SHOP'S COMPILER   *
154800*    HAS NO SQRT/LOG INTRINSIC (TKT 41207 NOTE #3).  CALLERS MOVE  *
154900*    THEIR ARGUMENT INTO THE NAMED WS-xxxx-X FIELD, PERFORM THRU   *
155000*    THE MATCHING -EXIT, AND PICK UP THE RESULT FIELD.       
      *
155100************************************************************
155200 9100-CALC-SQUARE-ROOT.
      *    NEWTON-RAPHSON, SEEDED AT HALF THE ARGUMENT AND RUN A FIXED
      *    12 ITERATIONS -- MORE THAN ENOUGH FOR THIS PROGRAM'S SMALL
      *    TUBE-COUNT ARGUMENTS TO CONVERGE WELL PAST USABLE PRECISION.
155300     IF WS-SQRT-X NOT > 0
155400         MOVE 0 TO WS-SQRT-R
155500     ELSE
155600         COMPUTE WS-SQRT-R ROUNDED = WS-SQRT-X / 2
155700         IF WS-SQRT-R = 0
155800             MOVE 1 TO WS-SQRT-R
155900         END-IF
156000         MOVE 1 TO WS-SQRT-ITER
156100         PERFORM 9110-SQRT-ITERATE
156200             THRU 9110-SQRT-ITERATE-EXIT
156300             UNTIL WS-SQRT-ITER > 12
156400     END-IF.
156500 9199-CALC-SQUARE-ROOT-EXIT.
156600     EXIT.
      *    ONE NEWTON STEP: AVERAGE THE CURRENT GUESS WITH X/GUESS.
      *    WS-SQRT-PREV HOLDS THE PRIOR ITERATION SO THE NEW GUESS
      *    CAN BE COMPUTED FROM IT BEFORE WS-SQRT-R IS OVERWRITTEN.
156700 9110-SQRT-ITERATE.
156800     MOVE WS-SQRT-R TO WS-SQRT-PREV.
156900     COMPUTE WS-SQRT-R ROUNDED =
157000         (WS-SQRT-PREV + (WS-SQRT-X / WS-SQRT-PREV)) / 2.
157100     ADD 1 TO WS-SQRT-ITER.
157200 9110-SQRT-ITERATE-EXIT.
157300     EXIT.
157400 EJECT
157500************************************************************
157600*      ROUND UP TO THE NEXT WHOLE NUMBER (INPUT ASSUMED >= 0)
      *
157700************************************************************
157800 9200-CALC-CEILING.
      *    TRUNCATE-THEN-BUMP: MOVING A DECIMAL FIELD INTO AN INTEGER
      *    TRUNCATES ON THIS COMPILER, SO COMPARING THE TRUNCATED
      *    VALUE BACK AGAINST THE ORIGINAL TELLS US WHETHER ANYTHING
      *    WAS DROPPED AND A ROW/SEGMENT COUNT NEEDS TO ROUND UP.
157900     MOVE WS-CEIL-X TO WS-CEIL-TRUNC.
158000     COMPUTE WS-CEIL-CHECK = WS-CEIL-TRUNC.
158100     IF WS-CEIL-CHECK < WS-CEIL-X
158200         ADD 1 TO WS-CEIL-TRUNC
158300     END-IF.
158400     MOVE WS-CEIL-TRUNC TO WS-CEIL-R.
158500 9299-CALC-CEILING-EXIT.
158600     EXIT.
158700 EJECT
158800************************************************************
158900*      NATURAL LOG BY SERIES EXPANSION (INPUT ASSUMED > 0)   
      *
159000*      LN(X) = 2 * SUM Z**(2K+1)/(2K+1), Z=(X-1)/(X+1), K=0,1,2... *
159100************************************************************
159200 9300-CALC-NATURAL-LOG.
159300     COMPUTE WS-LN-Z ROUNDED =
159400         (WS-LN-X - 1) / (WS-LN-X + 1).
159500     COMPUTE WS-LN-ZSQ ROUNDED = WS-LN-Z * WS-LN-Z.
159600     MOVE WS-LN-Z   TO WS-LN-ZPOW.
159700     MOVE WS-LN-ZPOW TO WS-LN-SUM.
159800     MOVE 1 TO WS-LN-K.
159900     PERFORM 9310-LN-SERIES-TERM
160000         THRU 9310-LN-SERIES-TERM-EXIT
160100         UNTIL WS-LN-K > 15.
160200     COMPUTE WS-LN-RESULT ROUNDED = WS-LN-SUM * 2.
160300 9399-CALC-NATURAL-LOG-EXIT.
160400     EXIT.
      *    ODD POWERS ONLY (K STEPS BY 2) -- THE SERIES HAS NO EVEN-
      *    POWER TERMS.  FIFTEEN TERMS IS OVERKILL FOR THE SMALL OD/ID
      *    RATIOS THIS PROGRAM EVER SEES, BUT COSTS NOTHING ON A BATCH
      *    JOB THAT RUNS ONCE PER SEGMENT PER CASE.
160500 9310-LN-SERIES-TERM.
160600     ADD 2 TO WS-LN-K.
160700     COMPUTE WS-LN-ZPOW ROUNDED = WS-LN-ZPOW * WS-LN-ZSQ.
160800     COMPUTE WS-LN-TERM ROUNDED = WS-LN-ZPOW / WS-LN-K.
160900     ADD WS-LN-TERM TO WS-LN-SUM.
161000 9310-LN-SERIES-TERM-EXIT.
161100     EXIT.
161200 EJECT
