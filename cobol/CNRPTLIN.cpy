000100************************************************************* CNR00100
000200*    CNRPTLIN   -  CASE SUMMARY REPORT LINE LAYOUTS           * CNR00200
000300*    ONE 01-LEVEL PER DISTINCT PRINT LINE ON REPORT-OUT.      * CNR00300
000400*    EACH IS MOVED INTO RP-PRINT-LINE BY 2700-WRITE-CASE-     * CNR00400
000500*    REPORT BEFORE THE WRITE REPORT-REC FROM RP-PRINT-LINE.   * CNR00500
000600*    06/15/87 RLH  INITIAL BUILD FOR DXCOND BATCH (TKT 41207) * CNR00600
000700************************************************************* CNR00700
000800 01  CN-RPT-HEADING-LINE.                                      CNR00800
000900     05  FILLER              PIC X(06) VALUE 'CASE: '.         CNR00900
001000     05  CN-RH-CASE-ID       PIC X(06).                        CNR01000
001100     05  FILLER              PIC X(15) VALUE                   CNR01100
001200                    '  REFRIGERANT: '.                         CNR01200
001300     05  CN-RH-REFRIG-CODE   PIC X(06).                        CNR01300
001400     05  FILLER              PIC X(99) VALUE SPACES.           CNR01400
001500************************************************************* CNR01500
001600 01  CN-RPT-DUTIES-LINE.                                       CNR01600
001700     05  FILLER              PIC X(27) VALUE                   CNR01700
001800                    '  DUTIES (KW):      DESUP '.               CNR01800
001900     05  CN-RD-DESUP         PIC ZZZ9.99.                      CNR01900
002000     05  FILLER              PIC X(08) VALUE '   COND '.       CNR02000
002100     05  CN-RD-COND          PIC ZZZ9.99.                      CNR02100
002200     05  FILLER              PIC X(11) VALUE '   SUBCOOL '.    CNR02200
002300     05  CN-RD-SUBCL         PIC ZZZ9.99.                      CNR02300
002400     05  FILLER              PIC X(09) VALUE '   TOTAL '.      CNR02400
002500     05  CN-RD-TOTAL         PIC ZZZZ9.99.                     CNR02500
002600     05  FILLER              PIC X(48) VALUE SPACES.           CNR02600
002700************************************************************* CNR02700
002800 01  CN-RPT-ROWS-LINE.                                         CNR02800
002900     05  FILLER              PIC X(27) VALUE                   CNR02900
003000                    '  RECOMMENDED ROWS: DESUP '.               CNR03000
003100     05  CN-RR-DESUP         PIC ZZ9.                          CNR03100
003200     05  FILLER              PIC X(07) VALUE '   COND'.        CNR03200
003300     05  CN-RR-COND          PIC ZZ9.                          CNR03300
003400     05  FILLER              PIC X(10) VALUE '   SUBCOOL'.     CNR03400
003500     05  CN-RR-SUBCL         PIC ZZ9.                          CNR03500
003600     05  FILLER              PIC X(11) VALUE '   EST-ROWS'.    CNR03600
003700     05  CN-RR-EST-ROWS      PIC ZZ9.                          CNR03700
003800     05  FILLER              PIC X(65) VALUE SPACES.           CNR03800
003900************************************************************* CNR03900
004000 01  CN-RPT-ZONES-LINE.                                        CNR04000
004100     05  FILLER              PIC X(20) VALUE                   CNR04100
004200                    '  TUBE ZONES: DESUP '.                    CNR04200
004300     05  CN-RZ-DESUP-CNT     PIC ZZZ9.                         CNR04300
004400     05  FILLER              PIC X(02) VALUE ' ('.             CNR04400
004500     05  CN-RZ-DESUP-PCT     PIC Z9.99.                        CNR04500
004600     05  FILLER              PIC X(11) VALUE ' PCT)  COND'.    CNR04600
004700     05  CN-RZ-COND-CNT      PIC ZZZ9.                         CNR04700
004800     05  FILLER              PIC X(02) VALUE ' ('.             CNR04800
004900     05  CN-RZ-COND-PCT      PIC Z9.99.                        CNR04900
005000     05  FILLER              PIC X(10) VALUE ' PCT)  SUB'.     CNR05000
005100     05  CN-RZ-SUBCL-CNT     PIC ZZZ9.                         CNR05100
005200     05  FILLER              PIC X(02) VALUE ' ('.             CNR05200
005300     05  CN-RZ-SUBCL-PCT     PIC Z9.99.                        CNR05300
005400     05  FILLER              PIC X(05) VALUE ' PCT)'.          CNR05400
005500     05  FILLER              PIC X(53) VALUE SPACES.           CNR05500
005600************************************************************* CNR05600
005700 01  CN-RPT-ZONEHDR-LINE.                                      CNR05700
005800     05  FILLER              PIC X(18) VALUE                   CNR05800
005900                    '  ZONE  FIRST LAST'.                      CNR05900
006000     05  FILLER              PIC X(50) VALUE                   CNR06000
006100        '  LEN(M)   AREA(M2)   Q(KW)     U-AVG   LMTD-AVG'.    CNR06100
006200     05  FILLER              PIC X(64) VALUE SPACES.           CNR06200
006300************************************************************* CNR06300
006400 01  CN-RPT-ZONEDET-LINE.                                      CNR06400
006500     05  FILLER              PIC X(02) VALUE SPACES.           CNR06500
006600     05  CN-ZD-PHASE-CODE    PIC X(01).                        CNR06600
006700     05  FILLER              PIC X(05) VALUE SPACES.           CNR06700
006800     05  CN-ZD-FIRST-SEG     PIC Z9.                           CNR06800
006900     05  FILLER              PIC X(04) VALUE SPACES.           CNR06900
007000     05  CN-ZD-LAST-SEG      PIC Z9.                           CNR07000
007100     05  FILLER              PIC X(04) VALUE SPACES.           CNR07100
007200     05  CN-ZD-LENGTH-M      PIC Z9.999.                       CNR07200
007300     05  FILLER              PIC X(03) VALUE SPACES.           CNR07300
007400     05  CN-ZD-AREA-M2       PIC ZZ9.99.                       CNR07400
007500     05  FILLER              PIC X(05) VALUE SPACES.           CNR07500
007600     05  CN-ZD-Q-KW          PIC ZZZ9.99.                      CNR07600
007700     05  FILLER              PIC X(03) VALUE SPACES.           CNR07700
007800     05  CN-ZD-U-AVG         PIC ZZZ9.9.                       CNR07800
007900     05  FILLER              PIC X(02) VALUE SPACES.           CNR07900
008000     05  CN-ZD-LMTD-AVG      PIC ZZ9.99.                       CNR08000
008100     05  FILLER              PIC X(68) VALUE SPACES.           CNR08100
008200************************************************************* CNR08200
008300 01  CN-RPT-RESULT-LINE.                                       CNR08300
008400     05  FILLER              PIC X(17) VALUE                   CNR08400
008500                    '  RESULT: Q-TOTA'.                        CNR08500
008600     05  FILLER              PIC X(02) VALUE 'L '.             CNR08600
008700     05  CN-RS-Q-TOTAL       PIC ZZZZ9.99.                     CNR08700
008800     05  FILLER              PIC X(17) VALUE                   CNR08800
008900                    ' KW  SUBCOOL-ACH '.                       CNR08900
009000     05  CN-RS-SUBCOOL-ACH   PIC ZZ9.99.                       CNR09000
009100     05  FILLER              PIC X(08) VALUE ' K  REQ '.       CNR09100
009200     05  CN-RS-SUBCOOL-REQ   PIC ZZ9.99.                       CNR09200
009300     05  FILLER              PIC X(11) VALUE ' K  STATUS '.    CNR09300
009400     05  CN-RS-STATUS        PIC X(10).                        CNR09400
009500     05  FILLER              PIC X(47) VALUE SPACES.           CNR09500
009600************************************************************* CNR09600
009700 01  CN-RPT-SUBAREA-LINE.                                      CNR09700
009800     05  FILLER              PIC X(22) VALUE                   CNR09800
009900                    '  SUBCOOL AREA: ACTUA'.                   CNR09900
010000     05  FILLER              PIC X(02) VALUE 'L '.             CNR10000
010100     05  CN-SA-ACTUAL        PIC ZZ9.99.                       CNR10100
010200     05  FILLER              PIC X(13) VALUE ' M2 REQUIRED '. CNR10200
010300     05  CN-SA-REQUIRED      PIC ZZ9.99.                       CNR10300
010400     05  FILLER              PIC X(09) VALUE ' M2 RATIO'.      CNR10400
010500     05  CN-SA-RATIO         PIC Z9.99.                        CNR10500
010600     05  FILLER              PIC X(11) VALUE '  SEVERITY '.    CNR10600
010700     05  CN-SA-SEVERITY      PIC X(08).                        CNR10700
010800     05  FILLER              PIC X(50) VALUE SPACES.           CNR10800
010900************************************************************* CNR10900
011000 01  CN-RPT-WARNING-LINE.                                      CNR11000
011100     05  FILLER              PIC X(12) VALUE '  WARNING: '.    CNR11100
011200     05  CN-WN-CODE          PIC X(06).                        CNR11200
011300     05  FILLER              PIC X(02) VALUE '- '.             CNR11300
011400     05  CN-WN-TEXT          PIC X(80).                        CNR11400
011500     05  FILLER              PIC X(32) VALUE SPACES.           CNR11500
011600************************************************************* CNR11600
011700 01  CN-RPT-GRANDTOT-LINE.                                     CNR11700
011800     05  FILLER              PIC X(19) VALUE                   CNR11800
011900                    'GRAND TOTAL: CASES '.                     CNR11900
012000     05  CN-GT-CASES         PIC ZZZ9.                         CNR12000
012100     05  FILLER              PIC X(10) VALUE '   TOTAL Q'.     CNR12100
012200     05  CN-GT-TOTAL-Q       PIC ZZZZ9.99.                     CNR12200
012300     05  FILLER              PIC X(03) VALUE ' KW'.            CNR12300
012400     05  FILLER              PIC X(88) VALUE SPACES.           CNR12400
